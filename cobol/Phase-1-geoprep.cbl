000100******************************************************************
000110* PROGRAM:    1-GEOPREP
000120* PURPOSE:    STATION GEOCODING PREPARATION - FUEL ROUTE SYSTEM
000130*             READS THE RAW OPIS TRUCKSTOP PRICE FILE, LOOKS UP
000140*             EACH STATION'S CITY/STATE IN THE CITY COORDINATE
000150*             TABLE, AND WRITES THE ENRICHED (GEOCODED) STATION
000160*             FILE USED BY THE ROUTE OPTIMIZER (3-ROUTEOPT).
000170*
000180*             WHY THIS PROGRAM EXISTS: THE OPIS FEED GIVES US A
000190*             PRICE AND A CITY/STATE NAME FOR EVERY TRUCKSTOP, BUT
000200*             NO LATITUDE/LONGITUDE.  THE ROUTE OPTIMIZER NEEDS A
000210*             COORDINATE TO DO ANY DISTANCE WORK, SO THIS PHASE
000220*             RUNS FIRST, STANDALONE, AND HANDS 3-ROUTEOPT A FLAT
000230*             FILE THAT ALREADY HAS A LAT/LON ON EVERY RECORD.
000240*             STATIONS THAT CANNOT BE MATCHED TO A KNOWN CITY ARE
000250*             DROPPED HERE RATHER THAN CARRIED FORWARD HALF-BUILT.
000260******************************************************************
000270*                     C H A N G E   L O G
000280******************************************************************
000290* DATE-WRITTEN  : 04/12/1988
000300* 041288 RTW  ORIGINAL CODING PER FUEL DESK REQUEST NO. FD-114.
000310* 091588 RTW  ADDED PROGRESS LINE EVERY 1000 RECORDS PER OPS REQ -
000320*             FUEL DESK COMPLAINED THE OVERNIGHT JOB LOOKED HUNG
000330*             WITH NO OUTPUT FOR AN HOUR ON THE BIG FRIDAY LOADS.
000340* 030689 JHM  FIXED CITY-TABLE SUBSCRIPT OVERFLOW ON LARGE LOADS -
000350*             TABLE WAS SIZED FOR 200, REAL TABLE RAN TO 340.
000360* 111489 JHM  CASE-INSENSITIVE FALLBACK MATCH ADDED - CR 0231.
000370*             SOME OPIS FEEDS CARRY THE CITY NAME IN MIXED CASE.
000380* 072290 RTW  SUCCESS-RATE LINE ADDED TO END-OF-RUN SUMMARY - OPS
000390*             WANTED A QUICK HEALTH CHECK WITHOUT COUNTING BY HAND.
000400* 051591 KDP  STATE CODE NOW UPPERCASED BEFORE COMPARE - CR 0309.
000410* 021592 KDP  RETAIL PRICE WIDENED TO 4 DECIMAL PLACES (OPIS CR) -
000420*             3 DECIMALS WAS TRUNCATING SUB-PENNY FUEL SURCHARGES.
000430* 081793 RTW  RECOMPILED UNDER NEW JCL - NO LOGIC CHANGE.
000440* 100494 JHM  DROPPED-RECORD COUNT SEPARATED FROM READ COUNT - THE
000450*             TWO WERE BEING CONFUSED IN THE WEEKLY OPS REPORT.
000460* 042295 KDP  CLEANUP OF WORKING-STORAGE NAMES PER STD 4.2.
000470* 061897 RTW  CITY TABLE CAPACITY RAISED TO 500 ENTRIES - NATIONAL
000480*             EXPANSION ADDED STATIONS IN STATES WE DIDN'T CARRY.
000490* 112398 JHM  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR FIELDS FOUND.
000500*             CERTIFIED Y2K COMPLIANT PER MEMO DP-98-441.
000510* 020599 JHM  Y2K SIGN-OFF RETEST - NO CHANGES REQUIRED.
000520* 091500 KDP  ADDED FILLER PADS TO MATCH NEW COPY STANDARDS.
000530* 030702 RTW  MINOR COMMENT CLEANUP, NO LOGIC CHANGE.
000540* 111503 JHM  FINAL REVIEW BEFORE HANDOFF TO MAINT - CR 0477.
000550* 042606 KDP  EOF AND MATCH SWITCHES RECAST AS 77-LEVEL ITEMS PER
000560*             STD 4.2 REV B - THESE ARE TRUE STANDALONE SCALARS,
000570*             NOT MEMBERS OF A GROUP, SO THEY BELONG AT 77 AND NOT
000580*             BURIED UNDER A 01 WITH A FILLER PAD THEY DON'T NEED.
000590******************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID.     1-GEOPREP.
000620 AUTHOR.         R. T. WHITLOCK.
000630 INSTALLATION.   CROSSLAKE FREIGHT SYSTEMS - DATA PROCESSING.
000640 DATE-WRITTEN.   04/12/1988.
000650 DATE-COMPILED.
000660 SECURITY.       INTERNAL USE ONLY - FUEL DESK DISTRIBUTION.
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700*    TOP-OF-FORM NAMED HERE SO THE SUMMARY DISPLAY COULD BE ROUTED
000710*    TO A PRINTER DEVICE IN PLACE OF SYSOUT WITHOUT A CODE CHANGE.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770*    ALL THREE FILES IN THIS PROGRAM ARE LINE SEQUENTIAL - NONE
000780*    OF THEM ARE KEYED OR RANDOM ACCESS, SINCE THIS PHASE ONLY ON
000790*    EVER WALKS A FILE FRONT TO BACK, NEVER BACK INTO IT BY KEY.
000800*
000810*    RAW OPIS STATION PRICE FILE - UNSORTED, LINE SEQUENTIAL.
000820*    ARRIVES NIGHTLY ON THE OPIS FEED, ONE TRUCKSTOP PER LINE.
000830     SELECT F-STATIONS ASSIGN TO RAWSTAT
000840         ORGANIZATION LINE SEQUENTIAL.
000850
000860*    CITY / STATE COORDINATE REFERENCE TABLE - MAINTAINED BY HAND
000870*    OFF THE ATLAS DESK, ONE LINE PER KNOWN CITY/STATE PAIR.
000880     SELECT F-CITYTAB ASSIGN TO CITYTAB
000890         ORGANIZATION LINE SEQUENTIAL.
000900
000910*    ENRICHED (GEOCODED) STATION OUTPUT - FEEDS 3-ROUTEOPT.
000920     SELECT C-STATIONS ASSIGN TO GEOSTAT
000930         ORGANIZATION LINE SEQUENTIAL.
000940
000950******************************************************************
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990*    ONE RAW OPIS RECORD.  FIXED WIDTH, SPACE-PADDED NAME AND CITY
001000*    FIELDS, RETAIL PRICE CARRIED AS SIGNED ZONED DECIMAL - THIS
001010*    SHOP DOES NOT PACK MONEY, SEE STD 4.2 SECTION 3.
001020*
001030*    FIELD-BY-FIELD NOTES FOR MAINTENANCE:
001040*      F-STATION-ID    - OPIS'S OWN TRUCKSTOP ID, CARRIED THROUGH
001050*                         UNCHANGED, NEVER VALIDATED HERE.
001060*      F-STATION-NAME  - FREE TEXT, UP TO 40 CHARACTERS, TRAILING
001070*                         SPACE PADDED BY THE FEED ITSELF.
001080*      F-CITY/F-STATE  - THE ONLY KEYS 0300 HAS TO FIND A
001090*                         COORDINATE - IF THESE DON'T MATCH THE
001100*                         ATLAS DESK'S TABLE, THE STATION IS LOST.
001110*      F-RETAIL-PRICE  - DOLLARS AND FOUR DECIMAL PLACES OF CENTS,
001120*                         WIDENED FROM THREE PER THE 021592 CHANGE.
001130 FD  F-STATIONS.
001140 01  F-STATION-REC.
001150     05  F-STATION-ID            PIC X(10).
001160     05  F-STATION-NAME          PIC X(40).
001170     05  F-CITY                  PIC X(25).
001180     05  F-STATE                 PIC X(02).
001190     05  F-RETAIL-PRICE          PIC S9(03)V9(04).
001200     05  FILLER                  PIC X(01).
001210
001220*    ONE CITY-TABLE ENTRY - CITY, STATE, AND ITS LAT/LON CENTER
001230*    POINT.  LOADED ENTIRE INTO TABLE-CITY-AREA BELOW BEFORE ANY
001240*    STATION IS READ, SINCE IT IS SMALL AND READ-ONLY FOR THE RUN.
001250 FD  F-CITYTAB.
001260 01  F-CITYTAB-REC.
001270     05  F-CT-CITY               PIC X(25).
001280     05  F-CT-STATE               PIC X(02).
001290     05  F-CT-LATITUDE           PIC S9(03)V9(06).
001300     05  F-CT-LONGITUDE          PIC S9(03)V9(06).
001310     05  FILLER                  PIC X(01).
001320
001330*    ENRICHED OUTPUT RECORD - SAME FIELDS AS THE RAW STATION PLUS
001340*    THE MATCHED LATITUDE/LONGITUDE.  THIS IS THE ONLY RECORD
001350*    SHAPE 3-ROUTEOPT EVER SEES - IT HAS NO KNOWLEDGE OF HOW THE
001360*    COORDINATE WAS DERIVED.
001370 FD  C-STATIONS.
001380 01  C-STATION-REC.
001390     05  C-STATION-ID            PIC X(10).
001400     05  C-STATION-NAME          PIC X(40).
001410     05  C-CITY                  PIC X(25).
001420     05  C-STATE                 PIC X(02).
001430     05  C-RETAIL-PRICE          PIC S9(03)V9(04).
001440     05  C-LATITUDE              PIC S9(03)V9(06).
001450     05  C-LONGITUDE             PIC S9(03)V9(06).
001460     05  FILLER                  PIC X(01).
001470
001480*    RAW-BYTE DUMP VIEW OF THE ENRICHED RECORD, USED ONLY WHEN
001490*    OPS ASKS FOR A HEX/CHARACTER DUMP OF A BAD OUTPUT RECORD.
001500*    NORMAL PROCESSING NEVER TOUCHES THIS REDEFINITION - IT SITS
001510*    HERE PURELY SO THE ON-CALL PROGRAMMER CAN PATCH IN A DISPLAY
001520*    OF C-DUMP-BYTES WITHOUT ADDING A NEW DATA-DIVISION ENTRY.
001530*    103 BYTES IS THE FULL WIDTH OF C-STATION-REC INCLUDING ITS
001540*    TRAILING FILLER - KEEP THIS WIDTH IN STEP WITH C-STATION-REC
001550*    IF A FIELD IS EVER ADDED OR WIDENED ABOVE, OR THE DUMP WILL
001560*    SHOW GARBAGE PAST THE TRUE RECORD END.
001570 01  C-STATION-REC-DUMP REDEFINES C-STATION-REC.
001580     05  C-DUMP-BYTES            PIC X(103).
001590
001600******************************************************************
001610 WORKING-STORAGE SECTION.
001620
001630*    END-OF-FILE SWITCH FOR THE CITY TABLE LOAD.  RECAST AS A
001640*    STANDALONE 77-LEVEL PER STD 4.2 REV B - IT IS NOT PART OF ANY
001650*    LARGER GROUP, SO IT DOES NOT BELONG UNDER A 01 WITH A FILLER
001660*    PAD IT HAS NO USE FOR.
001670 77  WS-EOF-CITYTAB           PIC X(01) VALUE SPACE.
001680     88  WS-EOF-CITYTAB-YES         VALUE 'Y'.
001690
001700*    CITY/STATE MATCH SWITCH, SET BY 0300-MATCH-CITY-STATE AND
001710*    TESTED BY THE CALLER TO DECIDE WHETHER TO WRITE OR DROP THE
001720*    STATION.  ALSO A TRUE STANDALONE SCALAR, SO ALSO 77-LEVEL.
001730*    NOTE THIS SWITCH IS GLOBAL TO THE RUN, NOT LOCAL TO ONE CALL
001740*    OF 0300 - THAT IS WHY 0200 MUST RESET IT TO NOT-FOUND BEFORE
001750*    EVERY STATION, SINCE 0300 ITSELF ONLY EVER SETS IT TO FOUND.
001760 77  WS-MATCH-SWITCH          PIC X(01) VALUE SPACE.
001770     88  WS-MATCH-FOUND                  VALUE 'Y'.
001780     88  WS-MATCH-NOT-FOUND              VALUE 'N'.
001790
001800*    END-OF-FILE SWITCH FOR THE RAW STATION FILE.  LEFT IN A
001810*    ONE-ITEM GROUP WITH A FILLER PAD, THE OLDER WAY, SINCE THE
001820*    PAD WAS ALREADY HERE BEFORE THE 77-LEVEL CLEANUP ABOVE AND
001830*    NOTHING IN STD 4.2 REQUIRES TOUCHING FIELDS THAT STILL WORK.
001840 01  WS-EOF-SWITCHES.
001850     05  WS-EOF-STATIONS         PIC X(01) VALUE SPACE.
001860         88  WS-EOF-STATIONS-YES        VALUE 'Y'.
001870     05  FILLER                  PIC X(03).
001880
001890*    RUN COUNTERS - ALL BINARY, PER STANDARD 4.2 - BINARY COUNTERS
001900*    COMPARE AND INCREMENT FASTER THAN ZONED DECIMAL ON THIS
001910*    SHOP'S HARDWARE, AND NONE OF THESE EVER NEED TO BE DISPLAYED
001920*    DIRECTLY - THEY ARE ALWAYS MOVED INTO AN EDITED FIELD FIRST.
001930*    WS-PROGRESS-CHECK IS PURELY A SCRATCH REMAINDER FOR THE
001940*    EVERY-1000 TEST IN 0200 BELOW AND CARRIES NO MEANING AFTER
001950*    THAT TEST RUNS - IT IS NOT A RUNNING COUNT OF ANYTHING.
001960 01  WS-COUNTERS.
001970     05  WS-READ-COUNT           PIC S9(07) COMP VALUE 0.
001980     05  WS-GEOCODED-COUNT       PIC S9(07) COMP VALUE 0.
001990     05  WS-FAILED-COUNT         PIC S9(07) COMP VALUE 0.
002000     05  WS-CITY-COUNT           PIC S9(05) COMP VALUE 0.
002010     05  WS-CITY-INDEX           PIC S9(05) COMP VALUE 0.
002020     05  WS-PROGRESS-CHECK       PIC S9(07) COMP VALUE 0.
002030     05  FILLER                  PIC X(01).
002040
002050*    CITY COORDINATE TABLE - LOADED ONCE AT 0100, SCANNED LINEARLY
002060*    PER STATION IN 0300.  500 ENTRIES IS HEADROOM OVER THE ATLAS
002070*    DESK'S CURRENT 340-CITY LIST, KEPT WIDE SINCE THE LAST
002080*    OVERFLOW (SEE 030689 ABOVE) COST A WEEKEND OF RERUNS.
002090*
002100*    NO BOUNDS CHECK IS CODED AT 0100 ON WS-CITY-COUNT AGAINST
002110*    THIS 500-ENTRY CEILING.  IF THE ATLAS DESK EVER GROWS THE
002120*    CITY LIST PAST 500 THIS WILL ABEND ON A SUBSCRIPT RANGE
002130*    ERROR RATHER THAN SILENTLY LOSE ROWS - THAT IS THE INTENDED
002140*    FAILURE MODE, SINCE A SILENT TRUNCATION WOULD BE WORSE.
002150 01  TABLE-CITY-AREA.
002160     05  TABLE-CITY OCCURS 500 TIMES
002170             INDEXED BY TX-INDEX.
002180         10  T-CITY              PIC X(25).
002190         10  T-STATE             PIC X(02).
002200         10  T-LATITUDE          PIC S9(03)V9(06).
002210         10  T-LONGITUDE         PIC S9(03)V9(06).
002220     05  FILLER                  PIC X(04).
002230
002240*    ALTERNATE ALPHA VIEW OF THE LATITUDE/LONGITUDE TABLE ENTRY.
002250*    NOT READ BY ANY PARAGRAPH BELOW - KEPT ON FILE THE WAY THE
002260*    SHOP KEEPS AN ALTERNATE VIEW ON A MASTER RECORD, FOR A QUICK
002270*    DUMP OF A SUSPECT TABLE ENTRY WITHOUT UNSTRINGING THE FIELDS.
002280*    T-COORD-ALT TAKES THE TWO SIGNED DECIMAL COORDINATE FIELDS
002290*    (9 BYTES EACH, 18 TOGETHER) AS ONE 18-BYTE ALPHANUMERIC SPAN
002300*    SO THE WHOLE COORDINATE PAIR CAN BE DISPLAYED OR PATCHED IN
002310*    ONE MOVE INSTEAD OF TWO.
002320 01  TABLE-CITY-AREA-ALT REDEFINES TABLE-CITY-AREA.
002330     05  TABLE-CITY-ALT OCCURS 500 TIMES
002340             INDEXED BY TX-INDEX-ALT.
002350         10  T-CITY-ALT          PIC X(25).
002360         10  T-STATE-ALT         PIC X(02).
002370         10  T-COORD-ALT         PIC X(18).
002380     05  FILLER-ALT              PIC X(04).
002390
002400*    WORK FIELDS FOR THE CASE-INSENSITIVE FALLBACK COMPARE (R5).
002410*    THE EXACT COMPARE IN 0305 NEVER TOUCHES THESE - THEY ONLY
002420*    FILL IN WHEN THE EXACT SCAN COMES UP EMPTY.
002430*    FOUR SEPARATE FIELDS RATHER THAN ONE COMBINED CITY-STATE
002440*    FIELD, SINCE THE INSPECT CONVERTING VERB BELOW NEEDS TO RUN
002450*    AGAINST CITY AND STATE SEPARATELY - A COMBINED FIELD WOULD
002460*    STILL CONVERT CORRECTLY BUT WOULD BLUR THE INTENT FOR THE
002470*    NEXT PROGRAMMER READING THIS PARAGRAPH COLD.
002480 01  WS-COMPARE-AREA.
002490     05  WS-STATION-CITY-UC      PIC X(25).
002500     05  WS-STATION-STATE-UC     PIC X(02).
002510     05  WS-TABLE-CITY-UC        PIC X(25).
002520     05  WS-TABLE-STATE-UC       PIC X(02).
002530     05  FILLER                  PIC X(02).
002540
002550*    ALTERNATE NUMERIC VIEW OF THE RETAIL PRICE, USED ONLY WHEN
002560*    DISPLAYING THE PROGRESS LINE CENTS SEPARATELY FROM DOLLARS -
002570*    A CARRYOVER FROM BEFORE THE PROGRESS LINE WAS REWORKED TO
002580*    SHOW PLAIN COUNTS INSTEAD, KEPT ON FILE AS THE SHOP'S USUAL
002590*    PRICE-FIELD ALTERNATE VIEW SHOULD IT BE NEEDED AGAIN.
002600*
002610*    WS-PRICE-DISPLAY ITSELF IS NEVER SET BY ANY PARAGRAPH BELOW -
002620*    IT IS A WORKING COPY A PROGRAMMER WOULD MOVE A STATION'S
002630*    F-RETAIL-PRICE INTO BY HAND WHILE DEBUGGING AT THE TERMINAL,
002640*    THEN SPLIT OUT THROUGH THE REDEFINES RIGHT BELOW.
002650 01  WS-PRICE-VIEW.
002660     05  WS-PRICE-DISPLAY        PIC S9(03)V9(04) VALUE 0.
002662     05  FILLER                  PIC X(01).
002670 01  WS-PRICE-VIEW-ALT REDEFINES WS-PRICE-VIEW.
002680     05  WS-PRICE-SIGN           PIC X(01).
002690     05  WS-PRICE-DOLLARS        PIC 9(02).
002700     05  WS-PRICE-CENTS          PIC 9(04).
002705     05  FILLER                  PIC X(01).
002710
002720*    END-OF-RUN SUMMARY FIELDS.  WS-RATE-NUMERATOR IS SCRATCH FOR
002730*    THE ROUNDED PERCENT COMPUTE IN 0900 - IT HOLDS NO VALUE OF
002740*    ITS OWN ONCE WS-SUCCESS-RATE HAS BEEN SET FROM IT.  CARRIED
002750*    ONE DIGIT WIDER THAN WS-SUCCESS-RATE (S9(09)V9(01) AGAINST
002760*    S9(03)V9(01)) SO THE INTERMEDIATE MULTIPLY BY 100 CANNOT
002770*    OVERFLOW BEFORE THE ROUNDED RESULT IS MOVED DOWN TO ITS
002780*    FINAL, NARROWER HOME.
002790 01  WS-SUMMARY-AREA.
002800     05  WS-TOTAL-PROCESSED      PIC S9(07) COMP VALUE 0.
002810     05  WS-SUCCESS-RATE         PIC S9(03)V9(01) VALUE 0.
002820     05  WS-RATE-NUMERATOR       PIC S9(09)V9(01) VALUE 0.
002830     05  FILLER                  PIC X(02).
002840
002850*    EDITED PRINT LINES FOR SUMMARY AND PROGRESS DISPLAY.  THESE
002860*    ARE DISPLAY-ED, NOT WRITTEN TO A REPORT FILE - THIS PHASE
002870*    HAS NO OUTPUT REPORT OF ITS OWN, ONLY THE OPERATOR CONSOLE.
002880*    EACH LINE IS BUILT AS ITS OWN 01-LEVEL RECORD RATHER THAN
002890*    ONE RECORD WITH A REDEFINES PER LINE, MATCHING THE WAY THE
002900*    IMPOSABLES-STYLE REPORT BLOCKS IN 3-ROUTEOPT LAY OUT THEIR
002910*    HEADING, DETAIL AND TOTAL LINES AS SEPARATE 01-LEVELS.
002920 01  WS-PROGRESS-LINE.
002930     05  FILLER                  PIC X(07) VALUE 'READ: '.
002940     05  WS-PL-READ              PIC ZZZ,ZZ9.
002950     05  FILLER                  PIC X(11) VALUE '  GEOCODED:'.
002960     05  WS-PL-GEOCODED          PIC ZZZ,ZZ9.
002970     05  FILLER                  PIC X(09) VALUE '  FAILED:'.
002980     05  WS-PL-FAILED            PIC ZZZ,ZZ9.
002990
003000 01  WS-SUMMARY-LINE-1.
003010     05  FILLER                  PIC X(20) VALUE
003020             '1-GEOPREP RUN TOTALS'.
003030 01  WS-SUMMARY-LINE-2.
003040     05  FILLER                  PIC X(14) VALUE 'STATIONS READ:'.
003050     05  WS-SL-READ              PIC ZZZ,ZZ9.
003060 01  WS-SUMMARY-LINE-3.
003070     05  FILLER                  PIC X(14) VALUE '     GEOCODED:'.
003080     05  WS-SL-GEOCODED          PIC ZZZ,ZZ9.
003090 01  WS-SUMMARY-LINE-4.
003100     05  FILLER                  PIC X(14) VALUE '       FAILED:'.
003110     05  WS-SL-FAILED            PIC ZZZ,ZZ9.
003120 01  WS-SUMMARY-LINE-5.
003130     05  FILLER                  PIC X(14) VALUE ' SUCCESS RATE:'.
003140     05  WS-SL-RATE              PIC ZZ9.9.
003150     05  FILLER                  PIC X(01) VALUE '%'.
003160
003170******************************************************************
003180 PROCEDURE DIVISION.
003190
003200*    MAIN LINE.  LOAD THE SMALL REFERENCE TABLE FIRST, THEN WALK
003210*    THE RAW STATION FILE ONCE, GEOCODING AS WE GO - THIS SHOP
003220*    NEVER HOLDS THE WHOLE STATION FILE IN MEMORY, ONLY THE CITY
003230*    TABLE, SINCE THE STATION FILE CAN RUN WELL INTO THE THOUSANDS
003240*    AND THE CITY TABLE IS SMALL BY COMPARISON.
003250 MAIN-PROCEDURE.
003260*    OPEN BOTH INPUTS TOGETHER - THE CITY TABLE MUST BE FULLY IN
003270*    MEMORY BEFORE THE FIRST STATION RECORD IS PROCESSED, BUT
003280*    THERE IS NO HARM IN OPENING BOTH FILES UP FRONT.
003290     OPEN INPUT F-STATIONS F-CITYTAB
003300     OPEN OUTPUT C-STATIONS
003310
003320*    STEP 1 OF THE BATCH FLOW - LOAD THE REFERENCE TABLE FIRST.
003330     PERFORM 0100-LOAD-CITY-TABLE THRU 0100-LOAD-CITY-TABLE-EXIT
003340         UNTIL WS-EOF-CITYTAB-YES
003350
003360*    STEPS 2 THROUGH 5 - ONE PASS OVER THE RAW STATION FILE,
003370*    MATCH-AND-WRITE OR DROP-AND-COUNT FOR EACH RECORD.
003380     PERFORM 0200-PROCESS-ONE-STATION
003390             THRU 0200-PROCESS-ONE-STATION-EXIT
003400         UNTIL WS-EOF-STATIONS-YES
003410
003420*    STEP 6 - FINAL COUNTS AND SUCCESS RATE TO THE CONSOLE.
003430     PERFORM 0900-PRINT-SUMMARY THRU 0900-PRINT-SUMMARY-EXIT
003440
003450     CLOSE F-STATIONS F-CITYTAB C-STATIONS
003460     GO TO FIN-PGM.
003470
003480******************************************************************
003490*    0100 - LOAD THE CITY COORDINATE TABLE INTO MEMORY.
003500*            RUNS TO COMPLETION BEFORE THE FIRST STATION IS EVER
003510*            READ SO THAT 0300'S SCAN ALWAYS SEES THE FULL TABLE -
003520*            THERE IS NO PARTIAL-TABLE CASE TO GUARD AGAINST.
003530******************************************************************
003540 0100-LOAD-CITY-TABLE.
003550*    NO RANGE OR DUPLICATE-KEY CHECK ON THE CITY TABLE ITSELF -
003560*    IT IS A SMALL, HAND-MAINTAINED FILE FROM THE ATLAS DESK, NOT
003570*    AN EXTERNAL FEED, SO WE TRUST IT THE SAME WAY 0110 IN
003580*    3-ROUTEOPT DOES NOT TRUST THE OPIS STATION FEED.
003590     READ F-CITYTAB
003600         AT END
003610             SET WS-EOF-CITYTAB-YES TO TRUE
003620             GO TO 0100-LOAD-CITY-TABLE-EXIT
003630     END-READ
003640
003650     ADD 1 TO WS-CITY-COUNT
003660     SET TX-INDEX TO WS-CITY-COUNT
003670     MOVE F-CT-CITY TO T-CITY (TX-INDEX)
003680     MOVE F-CT-STATE TO T-STATE (TX-INDEX)
003690     MOVE F-CT-LATITUDE TO T-LATITUDE (TX-INDEX)
003700     MOVE F-CT-LONGITUDE TO T-LONGITUDE (TX-INDEX).
003710 0100-LOAD-CITY-TABLE-EXIT.
003720     EXIT.
003730
003740******************************************************************
003750*    0200 - READ ONE RAW STATION AND ATTEMPT TO GEOCODE IT.
003760*            THE PROGRESS LINE IS A PURE OPERATOR CONVENIENCE -
003770*            IT HAS NO EFFECT ON ANY COUNT OR OUTPUT RECORD, SO
003780*            IT RUNS AFTER THE REAL WORK FOR THIS STATION IS DONE.
003790******************************************************************
003800 0200-PROCESS-ONE-STATION.
003810     READ F-STATIONS
003820         AT END
003830             SET WS-EOF-STATIONS-YES TO TRUE
003840             GO TO 0200-PROCESS-ONE-STATION-EXIT
003850     END-READ
003860
003870     ADD 1 TO WS-READ-COUNT
003880
003890*    RESET THE SWITCH BEFORE EVERY STATION - 0300 ONLY SETS IT TO
003900*    FOUND, IT NEVER CLEARS IT, SO THE CALLER MUST CLEAR IT HERE
003910*    OR A MATCH ON STATION 1 WOULD LOOK LIKE A MATCH ON EVERY
003920*    STATION AFTER IT THAT ACTUALLY FAILED TO MATCH.
003930     SET WS-MATCH-NOT-FOUND TO TRUE
003940
003950     PERFORM 0300-MATCH-CITY-STATE THRU 0300-MATCH-CITY-STATE-EXIT
003960
003970*    A STATION WE CANNOT PLACE ON THE MAP IS OF NO USE TO THE
003980*    ROUTE OPTIMIZER - DROP IT HERE RATHER THAN PASS A ZERO
003990*    LAT/LON FORWARD AND LET 3-ROUTEOPT'S VALIDATION CATCH IT.
004000     IF WS-MATCH-FOUND
004010         PERFORM 0350-WRITE-GEOCODED-RECORD
004020                 THRU 0350-WRITE-GEOCODED-RECORD-EXIT
004030         ADD 1 TO WS-GEOCODED-COUNT
004040     ELSE
004050         ADD 1 TO WS-FAILED-COUNT
004060     END-IF
004070
004080*    REMAINDER-OF-1000 TEST - NO FUNCTION MOD ON THIS COMPILER,
004090*    SO THE REMAINDER IS WORKED BY HAND AS READ-COUNT MINUS THE
004100*    NEAREST LOWER MULTIPLE OF 1000.
004110     COMPUTE WS-PROGRESS-CHECK =
004120             WS-READ-COUNT - ((WS-READ-COUNT / 1000) * 1000)
004130     IF WS-PROGRESS-CHECK = 0
004140         PERFORM 0400-PROGRESS-LINE THRU 0400-PROGRESS-LINE-EXIT
004150     END-IF.
004160*    WS-PROGRESS-CHECK IS LEFT HOLDING WHATEVER REMAINDER CAME
004170*    OUT OF THE LAST COMPUTE - NOBODY READS IT AGAIN UNTIL THE
004180*    NEXT STATION OVERWRITES IT, SO THERE IS NOTHING TO RESET.
004190 0200-PROCESS-ONE-STATION-EXIT.
004200     EXIT.
004210
004220******************************************************************
004230*    0300 - MATCH RAW STATION CITY/STATE AGAINST THE CITY TABLE
004240*            PER RULE R5 - EXACT MATCH FIRST, THEN CASE-
004250*            INSENSITIVE MATCH ON TRIMMED VALUES.  THE FIXED-
004260*            WIDTH SPACE-PADDED FIELDS ARE ALREADY "TRIMMED" IN
004270*            THE SENSE THE RULE MEANS - A COMPARE OF THE FULL
004280*            X(25)/X(02) FIELDS IS THE TRIMMED COMPARE.
004290*
004300*            WHY TWO PASSES: THE EXACT PASS IS CHEAP AND CATCHES
004310*            THE VAST MAJORITY OF RECORDS, SINCE MOST OF THE OPIS
004320*            FEED COMES THROUGH WITH CITY NAMES IN THE SAME CASE
004330*            THE ATLAS DESK USED WHEN THEY BUILT THE CITY TABLE.
004340*            THE CASE-INSENSITIVE PASS ONLY RUNS WHEN THE FIRST
004350*            PASS COMES UP EMPTY, SO THE COMMON CASE STAYS FAST.
004360******************************************************************
004370 0300-MATCH-CITY-STATE.
004380*    LINEAR SCAN, TOP TO BOTTOM OF THE TABLE.  WITH THE CITY TABLE
004390*    CAPPED AT 500 ENTRIES A LINEAR SCAN IS PLENTY FAST FOR A
004400*    NIGHTLY BATCH JOB - THIS SHOP HAS NEVER NEEDED A BINARY
004410*    SEARCH OR AN INDEXED LOOKUP FOR A TABLE THIS SIZE.
004420     MOVE 1 TO WS-CITY-INDEX
004430 0305-EXACT-SCAN.
004440     IF WS-CITY-INDEX > WS-CITY-COUNT
004450         GO TO 0310-CASE-INSENSITIVE-SCAN
004460     END-IF
004470     SET TX-INDEX TO WS-CITY-INDEX
004480     IF F-CITY = T-CITY (TX-INDEX)
004490         AND F-STATE = T-STATE (TX-INDEX)
004500         SET WS-MATCH-FOUND TO TRUE
004510         MOVE T-LATITUDE (TX-INDEX) TO C-LATITUDE
004520         MOVE T-LONGITUDE (TX-INDEX) TO C-LONGITUDE
004530         GO TO 0300-MATCH-CITY-STATE-EXIT
004540     END-IF
004550     ADD 1 TO WS-CITY-INDEX
004560     GO TO 0305-EXACT-SCAN.
004570
004580*    FALLBACK PASS - UPPERCASE BOTH SIDES BEFORE COMPARING.  NO
004590*    FUNCTION UPPER-CASE ON THIS COMPILER, SO THE CONVERT IS DONE
004600*    WITH A PLAIN INSPECT ... CONVERTING, LOWER TO UPPER, THE WAY
004610*    THE ATLAS DESK'S OWN CLEANUP JOBS HAVE ALWAYS DONE IT.
004620*    ONLY THE STATION SIDE NEEDS CONVERTING ONCE, UP FRONT - THE
004630*    TABLE SIDE IS CONVERTED FRESH INSIDE THE SCAN LOOP BELOW
004640*    SINCE WE DON'T WANT TO UPPERCASE THE WHOLE TABLE IN PLACE
004650*    AND LOSE THE ORIGINAL MIXED-CASE ENTRIES THE ATLAS DESK KEYED.
004660 0310-CASE-INSENSITIVE-SCAN.
004670     MOVE F-CITY TO WS-STATION-CITY-UC
004680     MOVE F-STATE TO WS-STATION-STATE-UC
004690     INSPECT WS-STATION-CITY-UC CONVERTING
004700         'abcdefghijklmnopqrstuvwxyz' TO
004710         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004720     INSPECT WS-STATION-STATE-UC CONVERTING
004730         'abcdefghijklmnopqrstuvwxyz' TO
004740         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004750
004760     MOVE 1 TO WS-CITY-INDEX
004770 0315-CI-SCAN.
004780     IF WS-CITY-INDEX > WS-CITY-COUNT
004790         GO TO 0300-MATCH-CITY-STATE-EXIT
004800     END-IF
004810     SET TX-INDEX TO WS-CITY-INDEX
004820     MOVE T-CITY (TX-INDEX) TO WS-TABLE-CITY-UC
004830     MOVE T-STATE (TX-INDEX) TO WS-TABLE-STATE-UC
004840     INSPECT WS-TABLE-CITY-UC CONVERTING
004850         'abcdefghijklmnopqrstuvwxyz' TO
004860         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004870     INSPECT WS-TABLE-STATE-UC CONVERTING
004880         'abcdefghijklmnopqrstuvwxyz' TO
004890         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004900     IF WS-STATION-CITY-UC = WS-TABLE-CITY-UC
004910         AND WS-STATION-STATE-UC = WS-TABLE-STATE-UC
004920         SET WS-MATCH-FOUND TO TRUE
004930         MOVE T-LATITUDE (TX-INDEX) TO C-LATITUDE
004940         MOVE T-LONGITUDE (TX-INDEX) TO C-LONGITUDE
004950         GO TO 0300-MATCH-CITY-STATE-EXIT
004960     END-IF
004970     ADD 1 TO WS-CITY-INDEX
004980     GO TO 0315-CI-SCAN.
004990 0300-MATCH-CITY-STATE-EXIT.
005000     EXIT.
005010
005020******************************************************************
005030*    0350 - BUILD AND WRITE THE ENRICHED STATION RECORD.
005040*            CALLED ONLY AFTER A MATCH IS FOUND - C-LATITUDE AND
005050*            C-LONGITUDE ARE ALREADY SET BY 0300 BY THE TIME WE
005060*            GET HERE, SO THIS PARAGRAPH ONLY MOVES THE FIELDS
005070*            THAT PASS THROUGH FROM THE RAW RECORD UNCHANGED.
005080******************************************************************
005090 0350-WRITE-GEOCODED-RECORD.
005100*    NOTE THE RETAIL PRICE MOVES STRAIGHT ACROSS - THIS PHASE
005110*    DOES NO PRICE VALIDATION OF ITS OWN.  R4'S NUMERIC/RANGE
005120*    CHECKS LIVE IN 3-ROUTEOPT'S 0110-VALIDATE-STATION, NOT HERE,
005130*    SINCE THAT IS WHERE THE STATION TABLE ACTUALLY GETS LOADED
005140*    INTO THE OPTIMIZER'S WORKING STORAGE.
005150     MOVE F-STATION-ID TO C-STATION-ID
005160     MOVE F-STATION-NAME TO C-STATION-NAME
005170     MOVE F-CITY TO C-CITY
005180     MOVE F-STATE TO C-STATE
005190     MOVE F-RETAIL-PRICE TO C-RETAIL-PRICE
005200     WRITE C-STATION-REC.
005210 0350-WRITE-GEOCODED-RECORD-EXIT.
005220     EXIT.
005230
005240******************************************************************
005250*    0400 - PROGRESS LINE, EVERY 1,000 STATIONS READ.  CONSOLE
005260*            DISPLAY ONLY - SEE CHANGE-LOG ENTRY 091588 FOR WHY
005270*            THIS EXISTS AT ALL.
005280******************************************************************
005290 0400-PROGRESS-LINE.
005300*    NOTHING HERE AFFECTS WS-READ-COUNT, WS-GEOCODED-COUNT OR
005310*    WS-FAILED-COUNT - THIS PARAGRAPH ONLY READS THEM FOR DISPLAY
005320*    AND NEVER UPDATES THEM, SO IT CAN RUN AS OFTEN OR AS SELDOM
005330*    AS 0200 CALLS IT WITHOUT CHANGING ANY RUN TOTAL.
005340     MOVE WS-READ-COUNT TO WS-PL-READ
005350     MOVE WS-GEOCODED-COUNT TO WS-PL-GEOCODED
005360     MOVE WS-FAILED-COUNT TO WS-PL-FAILED
005370     DISPLAY WS-PROGRESS-LINE.
005380 0400-PROGRESS-LINE-EXIT.
005390     EXIT.
005400
005410******************************************************************
005420*    0900 - END-OF-RUN SUMMARY - COUNTS AND SUCCESS RATE.
005430*            SUCCESS RATE = GEOCODED / (GEOCODED + FAILED) * 100,
005440*            SHOWN TO ONE DECIMAL - RULE STATED IN U1 STEP 6.
005450*            GUARDED AGAINST A ZERO-PROCESSED RUN (AN EMPTY INPUT
005460*            FILE) SO THE DIVIDE NEVER BLOWS UP ON AN OTHERWISE
005470*            HARMLESS EMPTY-FEED NIGHT.
005480******************************************************************
005490 0900-PRINT-SUMMARY.
005500*    WS-TOTAL-PROCESSED DELIBERATELY EXCLUDES ANY STATION THAT
005510*    WAS NEVER READ (THERE ISN'T SUCH A CASE) - IT IS GEOCODED
005520*    PLUS FAILED, WHICH BY CONSTRUCTION ALWAYS EQUALS READ, SINCE
005530*    0200 COUNTS EVERY STATION INTO EXACTLY ONE OF THE TWO BUCKETS.
005540     COMPUTE WS-TOTAL-PROCESSED =
005550             WS-GEOCODED-COUNT + WS-FAILED-COUNT
005560     IF WS-TOTAL-PROCESSED = 0
005570         MOVE 0 TO WS-SUCCESS-RATE
005580     ELSE
005590         COMPUTE WS-RATE-NUMERATOR ROUNDED =
005600             (WS-GEOCODED-COUNT / WS-TOTAL-PROCESSED) * 100
005610         MOVE WS-RATE-NUMERATOR TO WS-SUCCESS-RATE
005620     END-IF
005630
005640     DISPLAY WS-SUMMARY-LINE-1
005650     MOVE WS-READ-COUNT TO WS-SL-READ
005660     DISPLAY WS-SUMMARY-LINE-2
005670     MOVE WS-GEOCODED-COUNT TO WS-SL-GEOCODED
005680     DISPLAY WS-SUMMARY-LINE-3
005690     MOVE WS-FAILED-COUNT TO WS-SL-FAILED
005700     DISPLAY WS-SUMMARY-LINE-4
005710     MOVE WS-SUCCESS-RATE TO WS-SL-RATE
005720     DISPLAY WS-SUMMARY-LINE-5.
005730*    FIVE SEPARATE DISPLAY STATEMENTS RATHER THAN ONE COMBINED
005740*    LINE - EACH SUMMARY FIELD GETS ITS OWN LINE ON THE CONSOLE SO
005750*    THE OPERATOR CAN SCAN DOWN THE COLUMN OF NUMBERS QUICKLY
005760*    WITHOUT HUNTING ACROSS A WIDE SINGLE LINE.
005770 0900-PRINT-SUMMARY-EXIT.
005780     EXIT.
005790
005800* NORMAL END OF JOB - NO SPECIAL RETURN CODE, OPS WATCHES THE
005810* SUMMARY DISPLAY ABOVE RATHER THAN A CONDITION CODE FOR THIS JOB.
005820 FIN-PGM.
005830     STOP RUN.
