000100******************************************************************
000110* PROGRAM:    3-ROUTEOPT
000120* PURPOSE:    FUEL ROUTE OPTIMIZATION - LOADS THE GEOCODED STATION
000130*             FILE, SAMPLES THE INCOMING ROUTE AT 50-MILE WAYPOINTS,
000140*             SIMULATES FUEL BURN WAYPOINT BY WAYPOINT AND SELECTS
000150*             THE CHEAPEST NEARBY STATION WHEN A REFUEL IS NEEDED.
000160*             WRITES THE FUEL-STOP PLAN AND TRIP TOTALS REPORT.
000170******************************************************************
000180*                     C H A N G E   L O G
000190******************************************************************
000200* DATE-WRITTEN  : 02/18/1991
000210* 021891 JHM  ORIGINAL CODING - ROUTE DESK REQUEST RD-133.
000220* 051391 JHM  ADDED COARSE DEGREE PRE-FILTER AHEAD OF THE EXACT
000230*             DISTANCE CALC TO CUT DOWN TABLE SCANS - CR 0201.
000240* 091592 RTW  BEST-STATION SELECTION NOW RETRIES AT A WIDER RADIUS
000250*             WHEN THE FIRST PASS COMES UP EMPTY - CR 0266.
000260* 042293 RTW  PRICE-PLUS-DETOUR SCORING ADDED TO STATION PICK -
000270*             FLAT CHEAPEST WAS SENDING DRIVERS TOO FAR OFF ROUTE.
000280* 110894 JHM  RECOMPILED UNDER NEW JCL - NO LOGIC CHANGE.
000290* 112398 JHM  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR FIELDS FOUND.
000300*             CERTIFIED Y2K COMPLIANT PER MEMO DP-98-441.
000310* 030199 JHM  Y2K SIGN-OFF RETEST - NO CHANGES REQUIRED.
000320* 082500 KDP  STATION LOAD NOW REJECTS ZERO/OUT-OF-RANGE LAT-LON
000330*             INSTEAD OF ABENDING ON A BAD GEOCODE - CR 0401.
000340* 061301 KDP  TRIP TOTALS REPORT LINES REFORMATTED TO MATCH THE
000350*             IMPOSABLES REPORT COLUMN STYLE - CR 0417.
000360* 040903 RTW  FINAL REVIEW BEFORE HANDOFF TO MAINT - CR 0498.
000370* 091205 RTW  SEARCH RADIUS PARAGRAPHS RENUMBERED INTO THE 0150
000380*             RANGE TO CLEAR OF THE ROUTE-TABLE LOAD STEP - CR 0533.
000390* 081806 RTW  THE STOP-SEQUENCE COUNTER AND BOTH END-OF-FILE
000400*             SWITCHES RECAST AS STANDALONE 77-LEVEL ITEMS PER
000410*             STD 4.2 REV B - NONE OF THE THREE BELONGS TO ANY
000420*             LARGER GROUP AND A 77 DOES NOT NEED A FILLER PAD.
000430*             PARAGRAPH-HEADER AND IN-LINE RATIONALE COMMENTS
000440*             ADDED THROUGHOUT SO THE NEXT PERSON WHO HAS TO
000450*             CHASE A ROUTE-DESK COMPLAINT THROUGH THIS ONE DOES
000460*             NOT HAVE TO RE-DERIVE THE HAVERSINE/SCORING MATH
000470*             FROM SCRATCH - CR 0549.
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     3-ROUTEOPT.
000510 AUTHOR.         J. H. MALLORY.
000520 INSTALLATION.   CROSSLAKE FREIGHT SYSTEMS - DATA PROCESSING.
000530 DATE-WRITTEN.   02/18/1991.
000540 DATE-COMPILED.
000550 SECURITY.       INTERNAL USE ONLY - ROUTE DESK DISTRIBUTION.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640*    GEOCODED STATION MASTER - OUTPUT OF 1-GEOPREP
000650     SELECT F-STATIONS ASSIGN TO GEOSTAT
000660         ORGANIZATION LINE SEQUENTIAL.
000670
000680*    RESOLVED ROUTE POINTS - OUTPUT OF 2-LOCATE
000690     SELECT F-ROUTE ASSIGN TO ROUTEPT
000700         ORGANIZATION LINE SEQUENTIAL.
000710
000720*    FUEL-STOP PLAN AND TRIP TOTALS REPORT
000730     SELECT C-STOPS ASSIGN TO STOPRPT
000740         ORGANIZATION LINE SEQUENTIAL.
000750
000760******************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800*    THE GEOCODED STATION MASTER AS HANDED OFF BY 1-GEOPREP.  THIS
000810*    PHASE DOES NOT RE-GEOCODE ANYTHING - IT TRUSTS PHASE 1'S WORK
000820*    AND LIMITS ITSELF TO THE SANITY CHECKS IN 0110 BELOW (R4),
000830*    SINCE A STATION THAT SLIPPED A BAD COORDINATE PAST PHASE 1
000840*    WILL HANG THE HAVERSINE MATH IF IT IS NOT CAUGHT HERE TOO.
000850 FD  F-STATIONS.
000860 01  F-STATION-REC.
000870     05  F-STATION-ID            PIC X(10).
000880     05  F-STATION-NAME          PIC X(40).
000890     05  F-CITY                  PIC X(25).
000900     05  F-STATE                 PIC X(02).
000910     05  F-RETAIL-PRICE          PIC S9(03)V9(04).
000920     05  F-LATITUDE              PIC S9(03)V9(06).
000930     05  F-LONGITUDE             PIC S9(03)V9(06).
000940     05  FILLER                  PIC X(01).
000950
000960*    RAW BYTE DUMP VIEW - USED WHEN THE ROUTE DESK ASKS FOR A HEX
000970*    PATCH ON A STATION RECORD THAT WON'T VALIDATE
000980 01  F-STATION-REC-DUMP REDEFINES F-STATION-REC.
000990     05  F-STA-DUMP-BYTES         PIC X(103).
001000
001010*    RESOLVED ROUTE POINTS OUT OF 2-LOCATE, IN TRAVEL ORDER.  A
001020*    ROUTE CAN RUN TO SEVERAL THOUSAND POINTS ON A LONG HAUL, SO
001030*    0300 BELOW THINS THIS DOWN TO WAYPOINTS BEFORE THE FUEL
001040*    SIMULATION EVER TOUCHES IT - WALKING EVERY RAW POINT WOULD
001050*    COST A HAVERSINE CALL PER POINT FOR NO BENEFIT.
001060 FD  F-ROUTE.
001070 01  F-ROUTE-REC.
001080     05  F-RP-LATITUDE            PIC S9(03)V9(06).
001090     05  F-RP-LONGITUDE           PIC S9(03)V9(06).
001100     05  FILLER                   PIC X(01).
001110
001120*    THE FUEL-STOP PLAN AND TRIP TOTALS REPORT.  ONE PRINT-IMAGE
001130*    RECORD SHARED BY THE HEADING, DETAIL, WARNING AND TOTALS
001140*    LINES BELOW - EACH WRITE MOVES A DIFFERENT WORKING-STORAGE
001150*    LINE LAYOUT INTO THIS SAME 96-BYTE SLOT.
001160 FD  C-STOPS.
001170 01  C-STOP-LINE.
001180     05  FILLER                   PIC X(96).
001190
001200******************************************************************
001210 WORKING-STORAGE SECTION.
001220
001230*    END-OF-FILE SWITCH FOR THE STATION MASTER LOAD (0100).  A
001240*    TRUE STANDALONE SCALAR WITH NO GROUP OF ITS OWN, SO IT IS
001250*    CARRIED AT THE 77-LEVEL PER STD 4.2 REV B RATHER THAN UNDER
001260*    A 01 THAT WOULD OTHERWISE EXIST JUST TO HOLD IT AND ITS
001270*    FILLER PAD.
001280 77  WS-EOF-STATIONS          PIC X(01) VALUE SPACE.
001290     88  WS-EOF-STATIONS-YES        VALUE 'Y'.
001300     88  WS-EOF-STATIONS-NO         VALUE 'N'.
001310
001320*    END-OF-FILE SWITCH FOR THE ROUTE-POINT LOAD (0200).  SAME
001330*    REASONING AS WS-EOF-STATIONS ABOVE.
001340 77  WS-EOF-ROUTE              PIC X(01) VALUE SPACE.
001350     88  WS-EOF-ROUTE-YES           VALUE 'Y'.
001360     88  WS-EOF-ROUTE-NO            VALUE 'N'.
001370
001380*    TUNING CONSTANTS - VEHICLE AND SEARCH PARAMETERS (U3).  THESE
001390*    ARE THE NUMBERS THE ROUTE DESK ASKED TO BE ABLE TO POINT AT
001400*    BY NAME WHEN THEY CALL ABOUT A RUN THAT PUT A STOP SOMEWHERE
001410*    THEY DID NOT EXPECT - DO NOT FOLD THEM INTO COMPUTE
001420*    STATEMENTS AS LITERALS, EVEN WHERE IT WOULD SAVE A MOVE.
001430 01  WS-CONSTANTS.
001440*        RATED TANK RANGE IN MILES ON A FULL FILL - 0430 ALWAYS
001450*        TOPS OFF TO 80 PERCENT OF THIS, NEVER TO THE FULL FIGURE.
001460     05  WS-MAX-RANGE             PIC S9(05)V9(02) VALUE 500.00.
001470*        FLEET-AVERAGE MILES PER GALLON, USED ONLY TO TURN A
001480*        GALLONS FIGURE INTO MILES AND BACK IN 0430.
001490     05  WS-MPG                   PIC S9(03)V9(02) VALUE 10.00.
001500*        MILES OF CUSHION 0410 HOLDS BACK BEFORE THE TANK IS
001510*        CALLED EMPTY - KEEPS A RIG FROM COASTING IN ON FUMES IF
001520*        THE NEXT STATION TURNS OUT TO BE A FEW MILES OFF.
001530     05  WS-SAFETY-BUFFER         PIC S9(05)V9(02) VALUE 30.00.
001540*        FARTHEST OFF THE ROUTE 0420 WILL SEND A DRIVER FOR FUEL,
001550*        REGARDLESS OF HOW MUCH CHEAPER A STATION FARTHER OUT IS.
001560     05  WS-MAX-DETOUR            PIC S9(05)V9(02) VALUE 20.00.
001570*        WAYPOINT SPACING FOR 0300'S ROUTE THINNING - SEE THE
001580*        BANNER ON THAT PARAGRAPH FOR WHY 50 MILES WAS PICKED.
001590     05  WS-SAMPLE-INTERVAL       PIC S9(05)V9(02) VALUE 50.00.
001600*        MEAN EARTH RADIUS IN MILES FOR THE HAVERSINE FORMULA
001610*        IN 0900 - A SPHERICAL EARTH IS CLOSE ENOUGH FOR ROUTE
001620*        PLANNING PURPOSES, NO ELLIPSOID CORRECTION NEEDED.
001630     05  WS-EARTH-RADIUS          PIC S9(05)V9(02) VALUE 3959.00.
001640*        PI, CARRIED TO NINE PLACES FOR THE DEGREES-TO-RADIANS
001650*        CONVERSION AHEAD OF THE HAND-CRANKED TRIG IN 0910/0930.
001660     05  WS-PI                    PIC S9(01)V9(08) VALUE 3.14159265.
001670     05  FILLER                   PIC X(04).
001680
001690*    RUNNING COUNTERS AND WORK SUBSCRIPTS - ALL COMP PER SHOP RULE.
001700*    EVERY FIELD HERE EITHER DRIVES A TABLE SUBSCRIPT OR FEEDS
001710*    THE 0900 SUMMARY LINE, SO THEY ARE KEPT TOGETHER RATHER THAN
001720*    SCATTERED ACROSS THE PARAGRAPHS THAT BUMP THEM.
001730 01  WS-COUNTERS.
001740*        HOW MANY F-STATIONS RECORDS 0100 HAS READ SO FAR.
001750     05  WS-STATION-COUNT         PIC S9(04) COMP VALUE 0.
001760*        HOW MANY OF THOSE PASSED 0110'S VALIDATION AND MADE IT
001770*        INTO TABLE-STATION - ALSO THE HIGH SUBSCRIPT FOR THAT
001780*        TABLE, SINCE LOADED STATIONS ARE NEVER RENUMBERED.
001790     05  WS-STATION-LOADED        PIC S9(04) COMP VALUE 0.
001800*        HOW MANY WERE THROWN OUT BY 0110 - WATCHED BY THE ROUTE
001810*        DESK AS A DATA-QUALITY SIGNAL ON THE UPSTREAM FEED.
001820     05  WS-STATION-REJECTED      PIC S9(04) COMP VALUE 0.
001830*        HIGH SUBSCRIPT OF TABLE-ROUTE, SET BY 0200 AS EACH RAW
001840*        ROUTE POINT IS READ.
001850     05  WS-ROUTE-COUNT           PIC S9(04) COMP VALUE 0.
001860*        HIGH SUBSCRIPT OF TABLE-WAYPOINT, SET BY 0300 AS THE
001870*        RAW ROUTE IS THINNED DOWN TO SIMULATION WAYPOINTS.
001880     05  WS-WAYPOINT-COUNT        PIC S9(03) COMP VALUE 0.
001890*        SPARE SUBSCRIPT HOLDER - NOT CURRENTLY READ BY ANY
001900*        PARAGRAPH BUT LEFT IN PLACE SINCE WP-INDEX ITSELF
001910*        COVERS EVERY CASE THIS ONE WAS ORIGINALLY CARRIED FOR.
001920     05  WS-WP-INDEX-CTR          PIC S9(03) COMP VALUE 0.
001930*        HOW MANY ENTRIES ARE CURRENTLY LIVE IN TABLE-CANDIDATE -
001940*        RESET TO ZERO AT THE TOP OF EVERY 0150/0170 SEARCH CALL.
001950     05  WS-CANDIDATE-COUNT       PIC S9(02) COMP VALUE 0.
001960*        HOW FAR 0425 WILL SCAN INTO TABLE-CANDIDATE - CAPPED AT
001970*        30 EVEN WHEN MORE CANDIDATES CAME BACK FROM THE SEARCH.
001980     05  WS-SCAN-LIMIT            PIC S9(02) COMP VALUE 0.
001990*        0425'S OWN SCAN POSITION WITHIN THAT LIMIT.
002000     05  WS-SCAN-CTR              PIC S9(02) COMP VALUE 0.
002010*        SUBSCRIPT OF THE BEST-SCORING CANDIDATE FOUND SO FAR BY
002020*        0425 - COPIED TO CAN-INDEX BY 0428 ONCE THE SCAN ENDS.
002030     05  WS-BEST-CAN-INDEX        PIC S9(02) COMP VALUE 0.
002040     05  FILLER                   PIC X(04).
002050
002060*    RUNNING STOP-SEQUENCE NUMBER FOR THE FUEL-STOP REPORT (0430),
002070*    ALSO THE TRIP'S FINAL STOP COUNT ONCE 0440 READS IT.  THIS
002080*    ONE COUNTS ACROSS THE WHOLE RUN RATHER THAN WITHIN ANY TABLE
002090*    SUBSCRIPT RANGE, SO IT STANDS ALONE AT THE 77-LEVEL THE SAME
002100*    AS THE TWO EOF SWITCHES ABOVE - THE STOP REPORT DOES NOT KEEP
002110*    ITS OWN ARRAY, SO THERE IS NO GROUP FOR IT TO LIVE UNDER.
002120 77  WS-STOP-SEQ               PIC S9(03) COMP VALUE 0.
002130
002140*    IN-MEMORY STATION TABLE (U2 LOAD) - VALID, GEOCODED STATIONS.
002150*    SIZED AT 2000 BECAUSE THAT IS THE BIGGEST STATION FILE THE
002160*    ROUTE DESK HAS EVER HANDED THIS PHASE - REVISIT IF A FEED
002170*    EVER GROWS PAST THAT.
002180 01  TABLE-STATION-AREA.
002190     05  TABLE-STATION OCCURS 2000 TIMES INDEXED BY ST-INDEX.
002200         10  T-STA-NAME           PIC X(40).
002210         10  T-STA-PRICE          PIC S9(03)V9(04).
002220         10  T-STA-LAT            PIC S9(03)V9(06).
002230         10  T-STA-LON            PIC S9(03)V9(06).
002240     05  FILLER                   PIC X(04).
002250
002260*    FULL ROUTE POINT TABLE, AS READ FROM F-ROUTE.  THIS IS EVERY
002270*    POINT ON THE INCOMING ROUTE, BEFORE 0300 THINS IT DOWN - NOT
002280*    WHAT THE SIMULATION ITSELF WALKS.
002290 01  TABLE-ROUTE-AREA.
002300     05  TABLE-ROUTE-POINT OCCURS 2000 TIMES INDEXED BY RP-INDEX.
002310         10  T-RP-LAT             PIC S9(03)V9(06).
002320         10  T-RP-LON             PIC S9(03)V9(06).
002330     05  FILLER                   PIC X(04).
002340
002350*    SAMPLED ROUTE POINTS (R1) - WHAT THE SIMULATION ACTUALLY WALKS.
002360*    ONE ENTRY PER 50-MILE LEG OUT OF TABLE-ROUTE-AREA, PLUS THE
002370*    FIRST AND LAST RAW POINTS NO MATTER WHAT THE SPACING WORKS
002380*    OUT TO - SEE 0306 BELOW.
002390 01  TABLE-WAYPOINT-AREA.
002400     05  TABLE-WAYPOINT OCCURS 200 TIMES INDEXED BY WP-INDEX.
002410         10  T-WP-LAT             PIC S9(03)V9(06).
002420         10  T-WP-LON             PIC S9(03)V9(06).
002430     05  FILLER                   PIC X(04).
002440
002450*    CANDIDATE STATION WORK TABLE - FILLED BY THE RADIUS SEARCH,
002460*    SORTED ASCENDING BY DISTANCE, CONSUMED BY BEST-STATION PICK.
002470*    CAPPED AT 50 ENTRIES BECAUSE 0420 NEVER SCORES PAST THE
002480*    FIRST 30 OF THEM ANYWAY - NO SENSE CARRYING A BIGGER TABLE.
002490 01  TABLE-CANDIDATE-AREA.
002500     05  TABLE-CANDIDATE OCCURS 50 TIMES INDEXED BY CAN-INDEX.
002510         10  T-CAN-NAME           PIC X(40).
002520         10  T-CAN-LAT            PIC S9(03)V9(06).
002530         10  T-CAN-LON            PIC S9(03)V9(06).
002540         10  T-CAN-PRICE          PIC S9(03)V9(04).
002550*            STRAIGHT-LINE MILES FROM THE QUERY POINT, ROUNDED
002560*            BY 0160 AS THE CANDIDATE IS PLACED.
002570         10  T-CAN-DISTANCE       PIC S9(05)V9(02).
002580     05  FILLER                   PIC X(04).
002590
002600*    RAW BYTE DUMP VIEW OF THE RETAIL PRICE FIELD - FOR THE
002610*    SAME KIND OF HEX-PATCH LOOK THE ROUTE DESK ASKS FOR ON A
002620*    BAD COORDINATE, ONLY ON THE PRICE SIDE
002630 01  WS-PRICE-VIEW.
002640     05  WS-PRICE-SIGN            PIC X(01).
002650     05  WS-PRICE-DOLLARS         PIC 9(03).
002660     05  WS-PRICE-CENTS           PIC 9(04).
002670     05  FILLER                   PIC X(01).
002680 01  WS-PRICE-VIEW-ALT REDEFINES WS-PRICE-VIEW.
002690     05  WS-PRICE-BYTES           PIC X(09).
002700
002710*    HAVERSINE DISTANCE WORK AREA (R0) - SHARED BY THE RADIUS
002720*    SEARCH AND THE ROUTE-OPTIMIZATION LOOP.  CALLERS LOAD THE
002730*    LAT1/LON1/LAT2/LON2 FIELDS BEFORE PERFORMING 0900; THE
002740*    -RAD AND INTERMEDIATE FIELDS BELOW ARE 0900'S OWN SCRATCH.
002750 01  WS-HAV-WORK.
002760*        QUERY POINT, IN DEGREES - SET BY THE CALLER.
002770     05  WS-HAV-LAT1              PIC S9(03)V9(06) VALUE 0.
002780     05  WS-HAV-LON1              PIC S9(03)V9(06) VALUE 0.
002790*        OTHER END OF THE LEG, IN DEGREES - SET BY THE CALLER.
002800     05  WS-HAV-LAT2              PIC S9(03)V9(06) VALUE 0.
002810     05  WS-HAV-LON2              PIC S9(03)V9(06) VALUE 0.
002820     05  WS-HAV-LAT1-RAD          PIC S9(01)V9(09) VALUE 0.
002830     05  WS-HAV-LAT2-RAD          PIC S9(01)V9(09) VALUE 0.
002840     05  WS-HAV-DLAT-RAD          PIC S9(01)V9(09) VALUE 0.
002850     05  WS-HAV-DLON-RAD          PIC S9(01)V9(09) VALUE 0.
002860     05  WS-HAV-COS-LAT1          PIC S9(01)V9(09) VALUE 0.
002870     05  WS-HAV-COS-LAT2          PIC S9(01)V9(09) VALUE 0.
002880     05  WS-HAV-SIN-DLAT2         PIC S9(01)V9(09) VALUE 0.
002890     05  WS-HAV-SIN-DLON2         PIC S9(01)V9(09) VALUE 0.
002900*        THE HAVERSINE "A" TERM - ARGUMENT TO THE ARCSINE IN 0930.
002910     05  WS-HAV-A                 PIC S9(01)V9(09) VALUE 0.
002920*        RESULT - GREAT-CIRCLE MILES BETWEEN THE TWO POINTS.
002930     05  WS-HAV-MILES             PIC S9(05)V9(06) VALUE 0.
002940     05  FILLER                   PIC X(04).
002950
002960*    COARSE DEGREE-DISTANCE PRE-FILTER WORK AREA (U2 RADIUS
002970*    SEARCH).  A PLAIN PYTHAGOREAN DISTANCE IN DEGREES IS CHEAP
002980*    COMPARED TO A FULL HAVERSINE CALL, SO 0155 USES THIS FIRST
002990*    TO THROW OUT STATIONS THAT ARE NOWHERE CLOSE BEFORE PAYING
003000*    FOR THE EXACT CALCULATION ON THE SURVIVORS.
003010 01  WS-DEGDIST-WORK.
003020     05  WS-DD-DLAT               PIC S9(03)V9(06) VALUE 0.
003030     05  WS-DD-DLON               PIC S9(03)V9(06) VALUE 0.
003040     05  WS-DD-SUMSQ              PIC S9(05)V9(06) VALUE 0.
003050*        STRAIGHT-LINE DEGREE DISTANCE - SQUARE ROOT OF WS-DD-SUMSQ.
003060     05  WS-DD-DEGREES            PIC S9(03)V9(06) VALUE 0.
003070*        SEARCH RADIUS CONVERTED TO DEGREES (69 MILES PER DEGREE
003080*        OF LATITUDE, CLOSE ENOUGH FOR A PRE-FILTER).
003090     05  WS-DD-LIMIT              PIC S9(03)V9(06) VALUE 0.
003100     05  FILLER                   PIC X(04).
003110
003120*    MANUAL SIN/COS SERIES WORK AREA - NO TRIG FUNCTION ON THIS
003130*    SHOP'S COMPILER, SO 0910 BELOW CARRIES ITS OWN MACLAURIN TERMS
003140 01  WS-TRIG-SINCOS-WORK.
003150     05  WS-TRIG-ANGLE            PIC S9(01)V9(09) VALUE 0.
003160     05  WS-TRIG-X2               PIC S9(05)V9(06) VALUE 0.
003170     05  WS-TRIG-X3               PIC S9(05)V9(06) VALUE 0.
003180     05  WS-TRIG-X4               PIC S9(05)V9(06) VALUE 0.
003190     05  WS-TRIG-X5               PIC S9(05)V9(06) VALUE 0.
003200     05  WS-TRIG-X6               PIC S9(05)V9(06) VALUE 0.
003210     05  WS-TRIG-X7               PIC S9(05)V9(06) VALUE 0.
003220     05  WS-TRIG-X8               PIC S9(05)V9(06) VALUE 0.
003230     05  WS-TRIG-X9               PIC S9(05)V9(06) VALUE 0.
003240     05  WS-TRIG-SIN-RESULT       PIC S9(01)V9(09) VALUE 0.
003250     05  WS-TRIG-COS-RESULT       PIC S9(01)V9(09) VALUE 0.
003260     05  FILLER                   PIC X(04).
003270
003280*    MANUAL ARCSINE SERIES WORK AREA - SEE 0930 BELOW
003290 01  WS-TRIG-ASIN-WORK.
003300     05  WS-TRIG-ASIN-ARG         PIC S9(01)V9(09) VALUE 0.
003310     05  WS-TRIG-ASIN-X2          PIC S9(01)V9(09) VALUE 0.
003320     05  WS-TRIG-ASIN-X3          PIC S9(01)V9(09) VALUE 0.
003330     05  WS-TRIG-ASIN-X5          PIC S9(01)V9(09) VALUE 0.
003340     05  WS-TRIG-ASIN-X7          PIC S9(01)V9(09) VALUE 0.
003350     05  WS-TRIG-ASIN-X9          PIC S9(01)V9(09) VALUE 0.
003360     05  WS-TRIG-ASIN-RESULT      PIC S9(01)V9(09) VALUE 0.
003370     05  FILLER                   PIC X(04).
003380
003390*    MANUAL SQUARE ROOT WORK AREA - NEWTON-RAPHSON, SEE 0940 BELOW
003400 01  WS-SQRT-WORK.
003410     05  WS-SQRT-ARG              PIC S9(01)V9(09) VALUE 0.
003420     05  WS-SQRT-GUESS            PIC S9(01)V9(09) VALUE 0.
003430     05  WS-SQRT-RESULT           PIC S9(01)V9(09) VALUE 0.
003440     05  WS-SQRT-PASS             PIC S9(02) COMP VALUE 0.
003450     05  FILLER                   PIC X(04).
003460
003470*    FUEL SIMULATION STATE - CARRIED WAYPOINT TO WAYPOINT.  THE
003480*    TWO SWITCHES AT THE BOTTOM DO DOUBLE DUTY AS THE
003490*    VALIDATION RESULT FLAG OUT OF 0110 TOO - ONE PAIR OF YES/NO
003500*    CONDITION NAMES SERVES BOTH CALLERS SINCE NEITHER ONE NEEDS
003510*    THE FLAG HELD PAST THE PARAGRAPH THAT SETS IT.
003520 01  WS-SIM-WORK.
003530*        MILES STILL IN THE TANK BEFORE THE NEXT WAYPOINT.
003540     05  WS-SIM-FUEL-MILES        PIC S9(05)V9(02) VALUE 0.
003550*        TOTAL MILES COVERED SINCE THE ROUTE START - FEEDS THE
003560*        WARNING LINE (0820) AND THE TRIP SUMMARY (0440).
003570     05  WS-SIM-DIST-TRAVELED     PIC S9(07)V9(06) VALUE 0.
003580*        LAST REFUEL POINT (OR THE ROUTE START) - THE REFERENCE
003590*        FOR SEGMENT-DISTANCE, PER THE 0410 BANNER BELOW.
003600     05  WS-SIM-LAST-LAT          PIC S9(03)V9(06) VALUE 0.
003610     05  WS-SIM-LAST-LON          PIC S9(03)V9(06) VALUE 0.
003620*        DISTANCE FROM WS-SIM-LAST-LAT/LON TO THE CURRENT WAYPOINT.
003630     05  WS-SIM-SEGMENT-DIST      PIC S9(05)V9(06) VALUE 0.
003640*        RADIUS PASSED INTO 0150 BY 0420 - NOT A TUNING CONSTANT,
003650*        RECOMPUTED EVERY TIME A REFUEL IS NEEDED.
003660     05  WS-SIM-SEARCH-RADIUS     PIC S9(05)V9(02) VALUE 0.
003670     05  WS-SIM-REFUEL-SW         PIC X(01) VALUE SPACE.
003680         88  WS-SIM-REFUEL-NEEDED       VALUE 'Y'.
003690         88  WS-SIM-NO-REFUEL           VALUE 'N'.
003700     05  WS-SIM-FOUND-SW          PIC X(01) VALUE SPACE.
003710         88  WS-SIM-STATION-FOUND       VALUE 'Y'.
003720         88  WS-SIM-STATION-NOT-FOUND   VALUE 'N'.
003730     05  FILLER                   PIC X(04).
003740
003750*    PURCHASE AND TRIP TOTAL ACCUMULATORS (R2, R6) - TOTALS ARE
003760*    CARRIED UNROUNDED AND ROUNDED ONLY ON OUTPUT, PER THE 0440
003770*    BANNER - ROUNDING EACH STOP BEFORE ADDING IT IN WOULD DRIFT
003780*    THE TRIP TOTAL A PENNY OR TWO OVER A LONG HAUL WITH MANY
003790*    STOPS, AND THE ROUTE DESK HAS ASKED FOR THE TOTALS TO TIE
003800*    EXACTLY TO THE SUM OF THE DETAIL LINES.
003810 01  WS-PURCHASE-WORK.
003820*        THIS STOP'S PURCHASE, UNROUNDED - SEE 0430.
003830     05  WS-PUR-GALLONS           PIC S9(05)V9(06) VALUE 0.
003840     05  WS-PUR-COST              PIC S9(07)V9(06) VALUE 0.
003850*        SAME, ROUNDED FOR THE DETAIL LINE ONLY.
003860     05  WS-PUR-GALLONS-RND       PIC S9(05)V9(02) VALUE 0.
003870     05  WS-PUR-COST-RND          PIC S9(07)V9(02) VALUE 0.
003880*        RUNNING UNROUNDED TRIP TOTALS - ACCUMULATED STOP BY STOP.
003890     05  WS-TOTAL-COST            PIC S9(09)V9(06) VALUE 0.
003900     05  WS-TOTAL-GALLONS         PIC S9(07)V9(06) VALUE 0.
003910*        FINAL ROUNDED TOTALS FOR THE TOTALS BLOCK (0810).
003920     05  WS-TOTAL-COST-RND        PIC S9(07)V9(02) VALUE 0.
003930     05  WS-TOTAL-GALLONS-RND     PIC S9(07)V9(02) VALUE 0.
003940     05  WS-TOTAL-DISTANCE-RND    PIC S9(05)V9(02) VALUE 0.
003950*        COST DIVIDED BY GALLONS - SEE THE ZERO-GALLON GUARD IN
003960*        0440 BEFORE THIS IS COMPUTED.
003970     05  WS-AVG-PRICE             PIC S9(03)V9(02) VALUE 0.
003980     05  FILLER                   PIC X(04).
003990
004000*    BEST-STATION SCORING WORK AREA (R3) - PRICE PLUS A SMALL
004010*    DISTANCE TIEBREAKER, PER CR 0266 IN THE CHANGE LOG ABOVE.
004020 01  WS-SCORE-WORK.
004030     05  WS-SCORE-CURRENT         PIC S9(03)V9(06) VALUE 0.
004040     05  WS-SCORE-BEST            PIC S9(03)V9(06) VALUE 0.
004050     05  FILLER                   PIC X(04).
004060
004070*    INTERNAL FUEL-STOP RECORD - EDITED INTO A PRINT LINE BELOW.
004080*    FILLED BY 0428/0430, PRINTED BY 0800 - KEPT SEPARATE FROM
004090*    THE ACTUAL WS-STOP-LINE EDIT PICTURE SO THE MATH PARAGRAPHS
004100*    NEVER HAVE TO CARE ABOUT ZERO-SUPPRESSION.
004110 01  WS-STOP-REC.
004120     05  WS-STOP-SEQ-OUT          PIC 9(03).
004130     05  WS-STOP-STATION-NAME     PIC X(40).
004140     05  WS-STOP-LAT              PIC S9(03)V9(06).
004150     05  WS-STOP-LON              PIC S9(03)V9(06).
004160     05  WS-STOP-PRICE            PIC S9(03)V9(04).
004170     05  WS-STOP-GALLONS          PIC S9(05)V9(02).
004180     05  WS-STOP-COST             PIC S9(07)V9(02).
004190     05  WS-STOP-MILES            PIC S9(05)V9(02).
004200     05  FILLER                   PIC X(01).
004210
004220*    RAW BYTE DUMP VIEW OF THE FUEL-STOP RECORD - SAME HEX-PATCH
004230*    CONVENIENCE AS THE OTHER TWO PHASES CARRY
004240 01  WS-STOP-REC-DUMP REDEFINES WS-STOP-REC.
004250     05  WS-STOP-DUMP-BYTES       PIC X(92).
004260
004270*    REPORT HEADING AND RULE LINES
004280 01  WS-HEADING-LINE-1.
004290     05  FILLER                   PIC X(51) VALUE
004300         'STOP  STATION-NAME                                 '.
004310     05  FILLER                   PIC X(45) VALUE
004320         'PRICE   GALLONS      COST   MILES-FROM-START'.
004330
004340 01  WS-HEADING-LINE-2.
004350     05  FILLER                   PIC X(96) VALUE ALL '-'.
004360
004370*    COLUMNAR STOP DETAIL LINE
004380 01  WS-STOP-LINE.
004390     05  FILLER                   PIC X(01) VALUE SPACE.
004400     05  WS-SL-SEQ                PIC ZZ9.
004410     05  FILLER                   PIC X(02) VALUE SPACE.
004420     05  WS-SL-NAME               PIC X(40).
004430     05  FILLER                   PIC X(02) VALUE SPACE.
004440     05  WS-SL-PRICE              PIC ZZ9.9999.
004450     05  FILLER                   PIC X(03) VALUE SPACE.
004460     05  WS-SL-GALLONS            PIC ZZ,ZZ9.99.
004470     05  FILLER                   PIC X(03) VALUE SPACE.
004480     05  WS-SL-COST               PIC Z,ZZZ,ZZ9.99.
004490     05  FILLER                   PIC X(03) VALUE SPACE.
004500     05  WS-SL-MILES              PIC ZZ,ZZ9.99.
004510
004520*    TRIP TOTALS LINES - SINGLE CONTROL LEVEL, PRINTED ONCE
004530 01  WS-TOTALS-LINE-1.
004540     05  FILLER                   PIC X(30) VALUE SPACE.
004550     05  FILLER                   PIC X(13) VALUE 'TRIP TOTALS:'.
004560     05  FILLER                   PIC X(03) VALUE SPACE.
004570     05  WS-TL1-GALLONS           PIC ZZ,ZZ9.99.
004580     05  FILLER                   PIC X(03) VALUE SPACE.
004590     05  WS-TL1-COST              PIC Z,ZZZ,ZZ9.99.
004600
004610 01  WS-TOTALS-LINE-2.
004620     05  FILLER                   PIC X(06) VALUE SPACE.
004630     05  FILLER                   PIC X(07) VALUE 'STOPS: '.
004640     05  WS-TL2-STOPS             PIC ZZ9.
004650     05  FILLER                   PIC X(03) VALUE SPACE.
004660     05  FILLER                   PIC X(11) VALUE 'DISTANCE: '.
004670     05  WS-TL2-DISTANCE          PIC ZZ,ZZ9.99.
004680     05  FILLER                   PIC X(03) VALUE SPACE.
004690     05  FILLER                   PIC X(12) VALUE 'AVG $/GAL: '.
004700     05  WS-TL2-AVG               PIC Z9.99.
004710
004720*    STATION-NOT-FOUND WARNING LINE
004730 01  WS-WARNING-LINE.
004740     05  FILLER                   PIC X(40) VALUE
004750         'NO STATION FOUND NEAR MILE '.
004760     05  WS-WARN-MILES            PIC ZZ,ZZ9.99.
004770     05  FILLER                   PIC X(20) VALUE
004780         ' - CONTINUING UNFUELED'.
004790
004800******************************************************************
004810 PROCEDURE DIVISION.
004820
004830*    OVERALL FLOW: LOAD BOTH INPUT FILES ENTIRELY INTO TABLES
004840*    FIRST (NEITHER THE STATION NOR THE ROUTE FILE IS READ AGAIN
004850*    ONCE THE SIMULATION STARTS), THIN THE ROUTE TO WAYPOINTS,
004860*    THEN WALK THE WAYPOINTS ONE PASS TO WRITE THE STOP PLAN.
004870*    THE TOTALS BLOCK IS THE LAST THING WRITTEN SO IT ALWAYS
004880*    COMES AFTER EVERY DETAIL AND WARNING LINE ON THE REPORT.
004890 MAIN-PROCEDURE.
004900     OPEN INPUT F-STATIONS F-ROUTE
004910     OPEN OUTPUT C-STOPS
004920
004930*    U2 LOAD STEP - EVERY VALID STATION GOES INTO TABLE-STATION
004940*    BEFORE THE ROUTE IS EVEN LOOKED AT.
004950     PERFORM 0100-LOAD-STATION-TABLE
004960             THRU 0100-LOAD-STATION-TABLE-EXIT
004970         UNTIL WS-EOF-STATIONS-YES
004980
004990*    RAW ROUTE POINTS, IN TRAVEL ORDER, INTO TABLE-ROUTE.
005000     PERFORM 0200-LOAD-ROUTE-TABLE
005010             THRU 0200-LOAD-ROUTE-TABLE-EXIT
005020         UNTIL WS-EOF-ROUTE-YES
005030
005040*    R1 - THIN THE RAW ROUTE DOWN TO SIMULATION WAYPOINTS.
005050     PERFORM 0300-SAMPLE-ROUTE THRU 0300-SAMPLE-ROUTE-EXIT
005060
005070*    REPORT HEADING GOES OUT BEFORE THE FIRST DETAIL LINE, NOT
005080*    AFTER - THE SIMULATION BELOW WRITES AS IT GOES RATHER THAN
005090*    BUFFERING THE WHOLE STOP LIST FIRST.
005100     WRITE C-STOP-LINE FROM WS-HEADING-LINE-1
005110     WRITE C-STOP-LINE FROM WS-HEADING-LINE-2
005120
005130*    U3 - THE FUEL SIMULATION ITSELF, WAYPOINT BY WAYPOINT.
005140     PERFORM 0400-OPTIMIZE-ROUTE THRU 0400-OPTIMIZE-ROUTE-EXIT
005150
005160*    R6 - ROLL UP TRIP TOTALS AND AVERAGE PRICE NOW THAT THE
005170*    SIMULATION HAS FINISHED ACCUMULATING THEM.
005180     PERFORM 0440-COMPUTE-TRIP-SUMMARY
005190             THRU 0440-COMPUTE-TRIP-SUMMARY-EXIT
005200
005210     PERFORM 0810-PRINT-TOTALS-LINE THRU 0810-PRINT-TOTALS-LINE-EXIT
005220
005230     CLOSE F-STATIONS F-ROUTE C-STOPS
005240     GO TO FIN-PGM.
005250
005260******************************************************************
005270*    0100 - LOAD THE GEOCODED STATION FILE INTO TABLE-STATION,
005280*            VALIDATING EACH RECORD PER R4
005290******************************************************************
005300 0100-LOAD-STATION-TABLE.
005310     READ F-STATIONS
005320         AT END
005330             SET WS-EOF-STATIONS-YES TO TRUE
005340             GO TO 0100-LOAD-STATION-TABLE-EXIT
005350     END-READ
005360
005370     ADD 1 TO WS-STATION-COUNT
005380*    WS-SIM-FOUND-SW IS REUSED HERE AS 0110'S PASS/FAIL FLAG - SEE
005390*    THE NOTE ON WS-SIM-WORK IN WORKING-STORAGE ABOVE.
005400     PERFORM 0110-VALIDATE-STATION THRU 0110-VALIDATE-STATION-EXIT
005410
005420     IF WS-SIM-STATION-FOUND
005430*        STATION IS GOOD - APPEND IT TO TABLE-STATION.  A REJECTED
005440*        STATION NEVER OCCUPIES A SUBSCRIPT, SO WS-STATION-LOADED
005450*        STAYS A TIGHT HIGH-WATER MARK WITH NO GAPS FOR 0150/0170
005460*        TO SCAN PAST.
005470         ADD 1 TO WS-STATION-LOADED
005480         SET ST-INDEX TO WS-STATION-LOADED
005490         MOVE F-STATION-NAME TO T-STA-NAME (ST-INDEX)
005500         MOVE F-RETAIL-PRICE TO T-STA-PRICE (ST-INDEX)
005510         MOVE F-LATITUDE TO T-STA-LAT (ST-INDEX)
005520         MOVE F-LONGITUDE TO T-STA-LON (ST-INDEX)
005530     ELSE
005540         ADD 1 TO WS-STATION-REJECTED
005550     END-IF.
005560 0100-LOAD-STATION-TABLE-EXIT.
005570     EXIT.
005580
005590******************************************************************
005600*    0110 - STATION LOAD VALIDATION (R4) - REJECTS UNPARSABLE
005610*            NUMERICS, ZERO LAT/LON, OR OUT-OF-RANGE COORDINATES
005620******************************************************************
005630 0110-VALIDATE-STATION.
005640     SET WS-SIM-STATION-NOT-FOUND TO TRUE
005650
005660*    A STATION THAT CAME THROUGH 1-GEOPREP WITH A NON-NUMERIC
005670*    PRICE OR COORDINATE MEANS THAT PHASE'S OWN EDIT MISSED
005680*    SOMETHING - REJECT RATHER THAN LET A COMPUTE ABEND HERE.
005690     IF F-RETAIL-PRICE IS NOT NUMERIC
005700         GO TO 0110-VALIDATE-STATION-EXIT
005710     END-IF
005720     IF F-LATITUDE IS NOT NUMERIC OR F-LONGITUDE IS NOT NUMERIC
005730         GO TO 0110-VALIDATE-STATION-EXIT
005740     END-IF
005750*    ZERO/ZERO IS THE GULF OF GUINEA, NOT A FREIGHT STATION -
005760*    A SURE SIGN THE GEOCODE NEVER TOOK FOR THIS RECORD (R4).
005770     IF F-LATITUDE = 0 OR F-LONGITUDE = 0
005780         GO TO 0110-VALIDATE-STATION-EXIT
005790     END-IF
005800*    OUT-OF-RANGE LATITUDE/LONGITUDE - SAME FAMILY OF BAD GEOCODE
005810*    AS THE ZERO CHECK ABOVE, JUST A DIFFERENT FAILURE SHAPE.
005820     IF F-LATITUDE < -90 OR F-LATITUDE > 90
005830         GO TO 0110-VALIDATE-STATION-EXIT
005840     END-IF
005850     IF F-LONGITUDE < -180 OR F-LONGITUDE > 180
005860         GO TO 0110-VALIDATE-STATION-EXIT
005870     END-IF
005880
005890     SET WS-SIM-STATION-FOUND TO TRUE.
005900 0110-VALIDATE-STATION-EXIT.
005910     EXIT.
005920
005930******************************************************************
005940*    0200 - LOAD THE RESOLVED ROUTE POINT FILE INTO TABLE-ROUTE.
005950*            NO VALIDATION HERE - 2-LOCATE ALREADY GUARANTEED
005960*            EVERY ROUTE POINT IT WRITES IS A NUMERIC COORDINATE.
005970******************************************************************
005980 0200-LOAD-ROUTE-TABLE.
005990     READ F-ROUTE
006000         AT END
006010             SET WS-EOF-ROUTE-YES TO TRUE
006020             GO TO 0200-LOAD-ROUTE-TABLE-EXIT
006030     END-READ
006040
006050     ADD 1 TO WS-ROUTE-COUNT
006060     SET RP-INDEX TO WS-ROUTE-COUNT
006070     MOVE F-RP-LATITUDE TO T-RP-LAT (RP-INDEX)
006080     MOVE F-RP-LONGITUDE TO T-RP-LON (RP-INDEX).
006090 0200-LOAD-ROUTE-TABLE-EXIT.
006100     EXIT.
006110
006120******************************************************************
006130*    0300 - ROUTE SAMPLING (R1).  WALKS TABLE-ROUTE ACCUMULATING
006140*            HAVERSINE LEG DISTANCE, EMITTING A WAYPOINT EVERY
006150*            TIME THE ACCUMULATOR REACHES THE 50-MILE INTERVAL,
006160*            AND ALWAYS KEEPING THE FIRST AND LAST ROUTE POINTS.
006170******************************************************************
006180 0300-SAMPLE-ROUTE.
006190     MOVE 0 TO WS-WAYPOINT-COUNT
006200
006210     IF WS-ROUTE-COUNT = 0
006220         GO TO 0300-SAMPLE-ROUTE-EXIT
006230     END-IF
006240
006250*    THE FIRST ROUTE POINT IS ALWAYS A WAYPOINT, NO MATTER WHAT -
006260*    THE SIMULATION HAS TO START SOMEWHERE.
006270     ADD 1 TO WS-WAYPOINT-COUNT
006280     SET WP-INDEX TO WS-WAYPOINT-COUNT
006290     MOVE T-RP-LAT (1) TO T-WP-LAT (WP-INDEX)
006300     MOVE T-RP-LON (1) TO T-WP-LON (WP-INDEX)
006310
006320     IF WS-ROUTE-COUNT = 1
006330         GO TO 0300-SAMPLE-ROUTE-EXIT
006340     END-IF
006350
006360     MOVE 0 TO WS-SIM-SEGMENT-DIST
006370     SET RP-INDEX TO 2
006380*    WALK THE REST OF THE RAW ROUTE ONE LEG AT A TIME, ADDING
006390*    EACH LEG'S HAVERSINE DISTANCE TO A RUNNING SEGMENT TOTAL.
006400*    ONCE THAT TOTAL REACHES THE SAMPLE INTERVAL, DROP A WAYPOINT
006410*    RIGHT THERE AND START THE NEXT SEGMENT FROM ZERO.
006420 0305-SAMPLE-LOOP.
006430     IF RP-INDEX > WS-ROUTE-COUNT
006440         GO TO 0306-ENSURE-LAST-POINT
006450     END-IF
006460
006470     MOVE T-RP-LAT (RP-INDEX - 1) TO WS-HAV-LAT1
006480     MOVE T-RP-LON (RP-INDEX - 1) TO WS-HAV-LON1
006490     MOVE T-RP-LAT (RP-INDEX) TO WS-HAV-LAT2
006500     MOVE T-RP-LON (RP-INDEX) TO WS-HAV-LON2
006510     PERFORM 0900-HAVERSINE-MILES THRU 0900-HAVERSINE-MILES-EXIT
006520     ADD WS-HAV-MILES TO WS-SIM-SEGMENT-DIST
006530
006540     IF WS-SIM-SEGMENT-DIST NOT < WS-SAMPLE-INTERVAL
006550         ADD 1 TO WS-WAYPOINT-COUNT
006560         SET WP-INDEX TO WS-WAYPOINT-COUNT
006570         MOVE T-RP-LAT (RP-INDEX) TO T-WP-LAT (WP-INDEX)
006580         MOVE T-RP-LON (RP-INDEX) TO T-WP-LON (WP-INDEX)
006590         MOVE 0 TO WS-SIM-SEGMENT-DIST
006600     END-IF
006610
006620     SET RP-INDEX UP BY 1
006630     GO TO 0305-SAMPLE-LOOP.
006640*    THE LAST RAW ROUTE POINT HAS TO BE A WAYPOINT TOO, EVEN IF
006650*    IT FALLS SHORT OF A FULL SAMPLE INTERVAL - OTHERWISE THE
006660*    SIMULATION WOULD STOP SHORT OF THE ACTUAL DESTINATION.
006670 0306-ENSURE-LAST-POINT.
006680     SET WP-INDEX TO WS-WAYPOINT-COUNT
006690     IF T-WP-LAT (WP-INDEX) NOT = T-RP-LAT (WS-ROUTE-COUNT)
006700             OR T-WP-LON (WP-INDEX) NOT = T-RP-LON (WS-ROUTE-COUNT)
006710         ADD 1 TO WS-WAYPOINT-COUNT
006720         SET WP-INDEX TO WS-WAYPOINT-COUNT
006730         MOVE T-RP-LAT (WS-ROUTE-COUNT) TO T-WP-LAT (WP-INDEX)
006740         MOVE T-RP-LON (WS-ROUTE-COUNT) TO T-WP-LON (WP-INDEX)
006750     END-IF.
006760 0300-SAMPLE-ROUTE-EXIT.
006770     EXIT.
006780
006790******************************************************************
006800*    0150 - RADIUS SEARCH (U2) - COARSE DEGREE PRE-FILTER, EXACT
006810*            HAVERSINE ON THE SURVIVORS, RESULT SORTED ASCENDING
006820*            BY DISTANCE.  QUERY POINT IS WS-HAV-LAT1/WS-HAV-LON1;
006830*            RADIUS COMES IN ON WS-SIM-SEARCH-RADIUS.
006840******************************************************************
006850 0150-RADIUS-SEARCH.
006860     MOVE 0 TO WS-CANDIDATE-COUNT
006870     IF WS-STATION-LOADED = 0
006880         GO TO 0150-RADIUS-SEARCH-EXIT
006890     END-IF
006900
006910*    69 MILES PER DEGREE OF LATITUDE, USED ONLY TO GET THE
006920*    PRE-FILTER LIMIT INTO THE SAME UNITS AS WS-DD-DEGREES BELOW -
006930*    NOT ACCURATE FOR LONGITUDE AT EVERY LATITUDE, WHICH IS FINE
006940*    SINCE THIS IS A COARSE FILTER, NOT THE FINAL DISTANCE.
006950     COMPUTE WS-DD-LIMIT = WS-SIM-SEARCH-RADIUS / 69
006960     SET ST-INDEX TO 1
006970*    SCAN EVERY LOADED STATION.  MOST ARE THROWN OUT BY THE
006980*    CHEAP DEGREE-DISTANCE CHECK BEFORE EVER REACHING A HAVERSINE
006990*    CALL - SEE THE 0150 BANNER ABOVE FOR WHY THAT ORDER MATTERS.
007000 0155-RADIUS-SCAN.
007010     IF ST-INDEX > WS-STATION-LOADED
007020         GO TO 0150-RADIUS-SEARCH-EXIT
007030     END-IF
007040
007050     COMPUTE WS-DD-DLAT = T-STA-LAT (ST-INDEX) - WS-HAV-LAT1
007060     COMPUTE WS-DD-DLON = T-STA-LON (ST-INDEX) - WS-HAV-LON1
007070     COMPUTE WS-DD-SUMSQ =
007080             (WS-DD-DLAT * WS-DD-DLAT) + (WS-DD-DLON * WS-DD-DLON)
007090     MOVE WS-DD-SUMSQ TO WS-SQRT-ARG
007100     PERFORM 0940-CALC-SQRT THRU 0940-CALC-SQRT-EXIT
007110     MOVE WS-SQRT-RESULT TO WS-DD-DEGREES
007120
007130*    FAILED THE COARSE FILTER - SKIP THE EXPENSIVE HAVERSINE CALL
007140*    ENTIRELY AND MOVE ON TO THE NEXT STATION.
007150     IF WS-DD-DEGREES > WS-DD-LIMIT
007160         SET ST-INDEX UP BY 1
007170         GO TO 0155-RADIUS-SCAN
007180     END-IF
007190
007200     MOVE T-STA-LAT (ST-INDEX) TO WS-HAV-LAT2
007210     MOVE T-STA-LON (ST-INDEX) TO WS-HAV-LON2
007220     PERFORM 0900-HAVERSINE-MILES THRU 0900-HAVERSINE-MILES-EXIT
007230
007240*    PASSED THE COARSE FILTER BUT THE EXACT DISTANCE STILL PUTS
007250*    IT OUTSIDE THE REQUESTED RADIUS - THE DEGREE FILTER IS NOT
007260*    EXACT AT EVERY LONGITUDE, SO THIS SECOND CHECK IS WHAT
007270*    ACTUALLY DECIDES THE CANDIDATE SET.
007280     IF WS-HAV-MILES > WS-SIM-SEARCH-RADIUS
007290         SET ST-INDEX UP BY 1
007300         GO TO 0155-RADIUS-SCAN
007310     END-IF
007320
007330     IF WS-CANDIDATE-COUNT < 50
007340         PERFORM 0160-INSERT-CANDIDATE
007350                 THRU 0160-INSERT-CANDIDATE-EXIT
007360     END-IF
007370
007380     SET ST-INDEX UP BY 1
007390     GO TO 0155-RADIUS-SCAN.
007400 0150-RADIUS-SEARCH-EXIT.
007410     EXIT.
007420
007430******************************************************************
007440*    0160 - INSERT THE CURRENT STATION (ST-INDEX) INTO
007450*            TABLE-CANDIDATE, KEEPING IT SORTED ASCENDING BY
007460*            DISTANCE - A PLAIN SHIFT-AND-INSERT, NO SORT VERB
007470*            NEEDED FOR A TABLE THIS SMALL
007480******************************************************************
007490 0160-INSERT-CANDIDATE.
007500     ADD 1 TO WS-CANDIDATE-COUNT
007510     SET CAN-INDEX TO WS-CANDIDATE-COUNT
007520*    SLIDE EVERYTHING FARTHER THAN THE NEW ENTRY UP ONE SLOT
007530*    UNTIL WE FIND WHERE IT BELONGS - A SHIFT-INSERT RATHER THAN
007540*    A FULL SORT SINCE THE TABLE IS ALWAYS SHORT (50 ENTRIES OR
007550*    FEWER) AND THE ENTRIES ARRIVE ONE AT A TIME ANYWAY.
007560 0165-SHIFT-LOOP.
007570     IF CAN-INDEX = 1
007580         GO TO 0168-PLACE-CANDIDATE
007590     END-IF
007600     IF WS-HAV-MILES NOT < T-CAN-DISTANCE (CAN-INDEX - 1)
007610         GO TO 0168-PLACE-CANDIDATE
007620     END-IF
007630     MOVE TABLE-CANDIDATE (CAN-INDEX - 1) TO TABLE-CANDIDATE (CAN-INDEX)
007640     SET CAN-INDEX DOWN BY 1
007650     GO TO 0165-SHIFT-LOOP.
007660*    CAN-INDEX NOW POINTS AT THE OPEN SLOT - DROP THE STATION
007670*    AT ST-INDEX (STILL SET BY THE CALLER) IN RIGHT HERE.
007680 0168-PLACE-CANDIDATE.
007690     MOVE T-STA-NAME (ST-INDEX) TO T-CAN-NAME (CAN-INDEX)
007700     MOVE T-STA-LAT (ST-INDEX) TO T-CAN-LAT (CAN-INDEX)
007710     MOVE T-STA-LON (ST-INDEX) TO T-CAN-LON (CAN-INDEX)
007720     MOVE T-STA-PRICE (ST-INDEX) TO T-CAN-PRICE (CAN-INDEX)
007730     COMPUTE T-CAN-DISTANCE (CAN-INDEX) ROUNDED = WS-HAV-MILES.
007740 0160-INSERT-CANDIDATE-EXIT.
007750     EXIT.
007760
007770******************************************************************
007780*    0170 - NEAREST-N SEARCH (U2) - KEPT ON FILE FOR THE ROUTE
007790*            DESK BENCHMARK JOB; NOT CALLED BY THE PRODUCTION
007800*            BATCH FLOW, WHICH USES THE RADIUS SEARCH EXCLUSIVELY
007810******************************************************************
007820 0170-NEAREST-N-SEARCH.
007830     MOVE 0 TO WS-CANDIDATE-COUNT
007840     IF WS-STATION-LOADED = 0
007850         GO TO 0170-NEAREST-N-SEARCH-EXIT
007860     END-IF
007870
007880     SET ST-INDEX TO 1
007890*    UNLIKE 0155, THIS SCAN HAS NO RADIUS TO PRE-FILTER AGAINST -
007900*    EVERY LOADED STATION IS SCORED AND THE TOP 50 CLOSEST ARE
007910*    KEPT, SO THE DEGREE-DISTANCE FIGURE BELOW IS CONVERTED
007920*    STRAIGHT TO MILES AND FED TO 0160 DIRECTLY, SKIPPING THE
007930*    EXACT HAVERSINE CALL THAT 0150 PAYS FOR ON ITS SURVIVORS.
007940 0175-NEAREST-SCAN.
007950     IF ST-INDEX > WS-STATION-LOADED
007960         GO TO 0170-NEAREST-N-SEARCH-EXIT
007970     END-IF
007980
007990     COMPUTE WS-DD-DLAT = T-STA-LAT (ST-INDEX) - WS-HAV-LAT1
008000     COMPUTE WS-DD-DLON = T-STA-LON (ST-INDEX) - WS-HAV-LON1
008010     COMPUTE WS-DD-SUMSQ =
008020             (WS-DD-DLAT * WS-DD-DLAT) + (WS-DD-DLON * WS-DD-DLON)
008030     MOVE WS-DD-SUMSQ TO WS-SQRT-ARG
008040     PERFORM 0940-CALC-SQRT THRU 0940-CALC-SQRT-EXIT
008050     COMPUTE WS-HAV-MILES = WS-SQRT-RESULT * 69
008060
008070     IF WS-CANDIDATE-COUNT < 50
008080         PERFORM 0160-INSERT-CANDIDATE
008090                 THRU 0160-INSERT-CANDIDATE-EXIT
008100     END-IF
008110
008120     SET ST-INDEX UP BY 1
008130     GO TO 0175-NEAREST-SCAN.
008140 0170-NEAREST-N-SEARCH-EXIT.
008150     EXIT.
008160
008170******************************************************************
008180*    0400 - DRIVE THE WAYPOINT-BY-WAYPOINT FUEL SIMULATION (U3
008190*            STEPS 2-4).  TANK STARTS FULL AT THE FIRST WAYPOINT;
008200*            0410 WALKS THE REST.
008210******************************************************************
008220 0400-OPTIMIZE-ROUTE.
008230*    TANK STARTS FULL AT THE ROUTE ORIGIN - THERE IS NO "STARTING
008240*    FUEL LEVEL" INPUT TO THIS PHASE, SO A FULL TANK IS THE ONLY
008250*    ASSUMPTION THAT MAKES THE FIRST LEG'S MATH WELL DEFINED.
008260     MOVE WS-MAX-RANGE TO WS-SIM-FUEL-MILES
008270     MOVE 0 TO WS-SIM-DIST-TRAVELED
008280     MOVE 0 TO WS-STOP-SEQ
008290     MOVE 0 TO WS-TOTAL-COST
008300     MOVE 0 TO WS-TOTAL-GALLONS
008310
008320     IF WS-WAYPOINT-COUNT = 0
008330         GO TO 0400-OPTIMIZE-ROUTE-EXIT
008340     END-IF
008350
008360     MOVE T-WP-LAT (1) TO WS-SIM-LAST-LAT
008370     MOVE T-WP-LON (1) TO WS-SIM-LAST-LON
008380
008390     IF WS-WAYPOINT-COUNT < 2
008400         GO TO 0400-OPTIMIZE-ROUTE-EXIT
008410     END-IF
008420
008430*    START AT WAYPOINT 2 - WAYPOINT 1 IS THE ROUTE ORIGIN ITSELF
008440*    AND NEEDS NO SIMULATION STEP OF ITS OWN.
008450     SET WP-INDEX TO 2
008460     PERFORM 0410-SIMULATE-WAYPOINT THRU 0410-SIMULATE-WAYPOINT-EXIT
008470         UNTIL WP-INDEX > WS-WAYPOINT-COUNT.
008480 0400-OPTIMIZE-ROUTE-EXIT.
008490     EXIT.
008500
008510******************************************************************
008520*    0410 - ONE WAYPOINT OF THE SIMULATION.  THE REFERENCE POINT
008530*            FOR SEGMENT-DISTANCE IS THE LAST REFUEL LOCATION (OR
008540*            THE ROUTE START), NOT THE PRIOR WAYPOINT - SEE U3
008550*            STEP 3a.
008560******************************************************************
008570 0410-SIMULATE-WAYPOINT.
008580*    DISTANCE FROM THE LAST REFUEL POINT TO THIS WAYPOINT, NOT
008590*    FROM THE PRIOR WAYPOINT - A SHORT HOP RIGHT AFTER A REFUEL
008600*    SHOULD NOT BE MEASURED AGAINST A TANK THAT WAS ALREADY FULL
008610*    AT THE REFUEL POINT, IT SHOULD BE MEASURED AGAINST HOW FAR
008620*    THE RIG HAS COME SINCE.
008630     MOVE WS-SIM-LAST-LAT TO WS-HAV-LAT1
008640     MOVE WS-SIM-LAST-LON TO WS-HAV-LON1
008650     MOVE T-WP-LAT (WP-INDEX) TO WS-HAV-LAT2
008660     MOVE T-WP-LON (WP-INDEX) TO WS-HAV-LON2
008670     PERFORM 0900-HAVERSINE-MILES THRU 0900-HAVERSINE-MILES-EXIT
008680     MOVE WS-HAV-MILES TO WS-SIM-SEGMENT-DIST
008690
008700*    IF THIS LEG WOULD EAT INTO THE SAFETY BUFFER, REFUEL BEFORE
008710*    CROSSING THE WAYPOINT RATHER THAN AFTER - THE WHOLE POINT OF
008720*    THE BUFFER IS TO CATCH THIS BEFORE THE TANK ACTUALLY RUNS DRY.
008730     IF WS-SIM-SEGMENT-DIST > (WS-SIM-FUEL-MILES - WS-SAFETY-BUFFER)
008740         PERFORM 0420-SELECT-BEST-STATION
008750                 THRU 0420-SELECT-BEST-STATION-EXIT
008760         IF WS-SIM-STATION-FOUND
008770             PERFORM 0430-COMPUTE-PURCHASE
008780                     THRU 0430-COMPUTE-PURCHASE-EXIT
008790         ELSE
008800*            NOTHING IN RANGE - LOG A WARNING AND KEEP GOING
008810*            UNFUELED RATHER THAN ABEND THE RUN OVER ONE GAP IN
008820*            STATION COVERAGE; THE ROUTE DESK WOULD RATHER SEE A
008830*            COMPLETE PLAN WITH A FLAGGED GAP THAN NO PLAN AT ALL.
008840             MOVE WS-SIM-DIST-TRAVELED TO WS-WARN-MILES
008850             PERFORM 0820-PRINT-WARNING-LINE
008860                     THRU 0820-PRINT-WARNING-LINE-EXIT
008870         END-IF
008880     END-IF
008890
008900     ADD WS-SIM-SEGMENT-DIST TO WS-SIM-DIST-TRAVELED
008910     SUBTRACT WS-SIM-SEGMENT-DIST FROM WS-SIM-FUEL-MILES
008920     SET WP-INDEX UP BY 1.
008930 0410-SIMULATE-WAYPOINT-EXIT.
008940     EXIT.
008950
008960******************************************************************
008970*    0420 - BEST-STATION SELECTION (R3).  WIDENS THE SEARCH ONCE
008980*            ON AN EMPTY FIRST PASS, THEN SCORES AT MOST THE
008990*            FIRST 30 CANDIDATES ON PRICE WITH A SMALL DISTANCE
009000*            TIEBREAKER.
009010******************************************************************
009020 0420-SELECT-BEST-STATION.
009030     MOVE WS-SIM-LAST-LAT TO WS-HAV-LAT1
009040     MOVE WS-SIM-LAST-LON TO WS-HAV-LON1
009050
009060*    FIRST PASS - SEARCH OUT TO 90 PERCENT OF REMAINING RANGE,
009070*    CAPPED AT THE MAX DETOUR CONSTANT SO A NEAR-FULL TANK DOES
009080*    NOT SEND THE DRIVER HALFWAY ACROSS THE STATE FOR A PENNY A
009090*    GALLON CHEAPER (CR 0266/CR 0498 IN THE CHANGE LOG ABOVE).
009100     COMPUTE WS-SIM-SEARCH-RADIUS = WS-SIM-FUEL-MILES * 0.9
009110     IF WS-SIM-SEARCH-RADIUS > WS-MAX-DETOUR
009120         MOVE WS-MAX-DETOUR TO WS-SIM-SEARCH-RADIUS
009130     END-IF
009140     PERFORM 0150-RADIUS-SEARCH THRU 0150-RADIUS-SEARCH-EXIT
009150
009160*    NOTHING WITHIN THE DETOUR LIMIT - WIDEN TO WHATEVER RANGE IS
009170*    STILL LEFT IN THE TANK (CAPPED AT 50 MILES SO THE SEARCH DOES
009180*    NOT RUN UNBOUNDED) BEFORE GIVING UP ON THIS WAYPOINT - CR 0266.
009190     IF WS-CANDIDATE-COUNT = 0
009200         MOVE WS-SIM-FUEL-MILES TO WS-SIM-SEARCH-RADIUS
009210         IF WS-SIM-SEARCH-RADIUS > 50
009220             MOVE 50 TO WS-SIM-SEARCH-RADIUS
009230         END-IF
009240         PERFORM 0150-RADIUS-SEARCH THRU 0150-RADIUS-SEARCH-EXIT
009250     END-IF
009260
009270     IF WS-CANDIDATE-COUNT = 0
009280         SET WS-SIM-STATION-NOT-FOUND TO TRUE
009290         GO TO 0420-SELECT-BEST-STATION-EXIT
009300     END-IF
009310
009320*    CAP THE SCORING PASS AT THE FIRST 30 CANDIDATES - TABLE-
009330*    CANDIDATE IS ALREADY SORTED CLOSEST-FIRST BY 0160, SO THE
009340*    NEAREST STATIONS ARE THE ONES MOST LIKELY TO SCORE WELL
009350*    ANYWAY AND THIS KEEPS THE SCAN SHORT ON A BUSY CORRIDOR.
009360     MOVE 30 TO WS-SCAN-LIMIT
009370     IF WS-CANDIDATE-COUNT < 30
009380         MOVE WS-CANDIDATE-COUNT TO WS-SCAN-LIMIT
009390     END-IF
009400
009410     SET CAN-INDEX TO 1
009420*    SCORE = PRICE PLUS A PENNY PER MILE OF DISTANCE - SMALL
009430*    ENOUGH THAT A STATION HAS TO BE MEANINGFULLY CHEAPER TO BEAT
009440*    ONE THAT IS CLOSER, PER CR 0266 ABOVE.
009450     COMPUTE WS-SCORE-BEST =
009460             T-CAN-PRICE (CAN-INDEX) + (0.01 * T-CAN-DISTANCE (CAN-INDEX))
009470     MOVE 1 TO WS-BEST-CAN-INDEX
009480     MOVE 2 TO WS-SCAN-CTR
009490 0425-SCORE-LOOP.
009500     IF WS-SCAN-CTR > WS-SCAN-LIMIT
009510         GO TO 0428-TAKE-BEST
009520     END-IF
009530     SET CAN-INDEX TO WS-SCAN-CTR
009540     COMPUTE WS-SCORE-CURRENT =
009550             T-CAN-PRICE (CAN-INDEX) + (0.01 * T-CAN-DISTANCE (CAN-INDEX))
009560     IF WS-SCORE-CURRENT < WS-SCORE-BEST
009570         MOVE WS-SCORE-CURRENT TO WS-SCORE-BEST
009580         MOVE WS-SCAN-CTR TO WS-BEST-CAN-INDEX
009590     END-IF
009600     ADD 1 TO WS-SCAN-CTR
009610     GO TO 0425-SCORE-LOOP.
009620*    COPY THE WINNING CANDIDATE'S DATA OUT TO THE STOP RECORD -
009630*    0430 PICKS IT UP FROM WS-STOP-PRICE/LAT/LON FROM HERE ON.
009640 0428-TAKE-BEST.
009650     SET CAN-INDEX TO WS-BEST-CAN-INDEX
009660     MOVE T-CAN-NAME (CAN-INDEX) TO WS-STOP-STATION-NAME
009670     MOVE T-CAN-LAT (CAN-INDEX) TO WS-STOP-LAT
009680     MOVE T-CAN-LON (CAN-INDEX) TO WS-STOP-LON
009690     MOVE T-CAN-PRICE (CAN-INDEX) TO WS-STOP-PRICE
009700     SET WS-SIM-STATION-FOUND TO TRUE.
009710 0420-SELECT-BEST-STATION-EXIT.
009720     EXIT.
009730
009740******************************************************************
009750*    0430 - PURCHASE CALCULATION (R2).  ALWAYS FILLS TO 80 PERCENT
009760*            OF RATED RANGE, REGARDLESS OF HOW MUCH FUEL REMAINED
009770*            ON ARRIVAL.
009780******************************************************************
009790 0430-COMPUTE-PURCHASE.
009800*    ALWAYS BUYS ENOUGH TO BRING THE TANK TO 80 PERCENT OF RATED
009810*    RANGE - NEVER TO A FULL TANK AND NEVER TOPPED UP FROM
009820*    WHATEVER WAS LEFT ON ARRIVAL.  R2 SPELLS OUT THE 80 PERCENT
009830*    FIGURE AS A FIXED FLEET POLICY, NOT SOMETHING THIS PHASE
009840*    TUNES PER STATION OR PER TRIP.
009850     COMPUTE WS-PUR-GALLONS = (0.8 * WS-MAX-RANGE) / WS-MPG
009860     COMPUTE WS-PUR-COST = WS-PUR-GALLONS * WS-STOP-PRICE
009870     COMPUTE WS-PUR-GALLONS-RND ROUNDED = WS-PUR-GALLONS
009880     COMPUTE WS-PUR-COST-RND ROUNDED = WS-PUR-COST
009890     ADD WS-PUR-GALLONS TO WS-TOTAL-GALLONS
009900     ADD WS-PUR-COST TO WS-TOTAL-COST
009910
009920     ADD 1 TO WS-STOP-SEQ
009930     MOVE WS-STOP-SEQ TO WS-STOP-SEQ-OUT
009940     MOVE WS-PUR-GALLONS-RND TO WS-STOP-GALLONS
009950     MOVE WS-PUR-COST-RND TO WS-STOP-COST
009960     COMPUTE WS-STOP-MILES ROUNDED = WS-SIM-DIST-TRAVELED
009970
009980     PERFORM 0800-PRINT-STOP-LINE THRU 0800-PRINT-STOP-LINE-EXIT
009990
010000*    RESET THE TANK TO THE SAME 80 PERCENT FIGURE AND MOVE THE
010010*    "LAST REFUEL POINT" UP TO THIS STATION - EVERY SEGMENT-
010020*    DISTANCE CHECK FROM HERE FORWARD MEASURES FROM THIS STOP,
010030*    NOT FROM THE ROUTE ORIGIN ANY LONGER.
010040     COMPUTE WS-SIM-FUEL-MILES = 0.8 * WS-MAX-RANGE
010050     MOVE WS-STOP-LAT TO WS-SIM-LAST-LAT
010060     MOVE WS-STOP-LON TO WS-SIM-LAST-LON.
010070 0430-COMPUTE-PURCHASE-EXIT.
010080     EXIT.
010090
010100******************************************************************
010110*    0440 - TRIP SUMMARY TOTALS AND AVERAGE PRICE (R6).  ROUNDING
010120*            HAPPENS HERE ONLY, ON THE ACCUMULATED UNROUNDED
010130*            TOTALS - NOT STOP BY STOP.
010140******************************************************************
010150 0440-COMPUTE-TRIP-SUMMARY.
010160     COMPUTE WS-TOTAL-GALLONS-RND ROUNDED = WS-TOTAL-GALLONS
010170     COMPUTE WS-TOTAL-COST-RND ROUNDED = WS-TOTAL-COST
010180     COMPUTE WS-TOTAL-DISTANCE-RND ROUNDED = WS-SIM-DIST-TRAVELED
010190
010200*    A TRIP WITH ZERO STOPS (SHORT HAUL, NEVER NEEDED FUEL) WOULD
010210*    DIVIDE BY ZERO HERE IF NOT GUARDED - AN AVERAGE PRICE OF
010220*    ZERO ON THE TOTALS LINE IS THE CORRECT READING FOR THAT CASE,
010230*    NOT AN ABEND.
010240     IF WS-TOTAL-GALLONS = 0
010250         MOVE 0 TO WS-AVG-PRICE
010260     ELSE
010270         COMPUTE WS-AVG-PRICE ROUNDED =
010280                 WS-TOTAL-COST / WS-TOTAL-GALLONS
010290     END-IF.
010300 0440-COMPUTE-TRIP-SUMMARY-EXIT.
010310     EXIT.
010320
010330******************************************************************
010340*    0800 - WRITE ONE DETAIL LINE OF THE STOP PLAN.  CALLED ONLY
010350*            BY 0430, ONCE PER ACTUAL REFUEL - A WAYPOINT THAT
010360*            DID NOT TRIGGER A REFUEL NEVER REACHES THIS PARAGRAPH.
010370******************************************************************
010380 0800-PRINT-STOP-LINE.
010390     MOVE WS-STOP-SEQ-OUT TO WS-SL-SEQ
010400     MOVE WS-STOP-STATION-NAME TO WS-SL-NAME
010410     MOVE WS-STOP-PRICE TO WS-SL-PRICE
010420     MOVE WS-STOP-GALLONS TO WS-SL-GALLONS
010430     MOVE WS-STOP-COST TO WS-SL-COST
010440     MOVE WS-STOP-MILES TO WS-SL-MILES
010450     WRITE C-STOP-LINE FROM WS-STOP-LINE.
010460 0800-PRINT-STOP-LINE-EXIT.
010470     EXIT.
010480
010490******************************************************************
010500*    0810 - WRITE THE TRIP TOTALS BLOCK AT THE FOOT OF THE REPORT.
010510*            TWO LINES BECAUSE THE ROUTE DESK WANTED GALLONS AND
010520*            COST ON ONE LINE AND STOP COUNT/DISTANCE/AVERAGE ON
010530*            THE NEXT - PUTTING ALL FIVE ON ONE LINE RAN PAST THE
010540*            80-COLUMN PRINT BOUNDARY THIS SHOP STILL TARGETS.
010550******************************************************************
010560 0810-PRINT-TOTALS-LINE.
010570*    LINE 1 - WHAT WENT IN THE TANK AND WHAT IT COST.
010580     MOVE WS-TOTAL-GALLONS-RND TO WS-TL1-GALLONS
010590     MOVE WS-TOTAL-COST-RND TO WS-TL1-COST
010600     WRITE C-STOP-LINE FROM WS-TOTALS-LINE-1
010610
010620*    LINE 2 - STOP COUNT (WS-STOP-SEQ, STILL AT ITS FINAL RUN
010630*    VALUE SINCE NOTHING RESETS IT AFTER 0430), TOTAL MILES AND
010640*    THE BLENDED AVERAGE PRICE COMPUTED BACK IN 0440.
010650     MOVE WS-STOP-SEQ TO WS-TL2-STOPS
010660     MOVE WS-TOTAL-DISTANCE-RND TO WS-TL2-DISTANCE
010670     MOVE WS-AVG-PRICE TO WS-TL2-AVG
010680     WRITE C-STOP-LINE FROM WS-TOTALS-LINE-2.
010690 0810-PRINT-TOTALS-LINE-EXIT.
010700     EXIT.
010710
010720******************************************************************
010730*    0820 - WRITE A WARNING LINE WHEN NO STATION COULD BE FOUND
010740*            NEAR A WAYPOINT AND THE RIG RAN ON UNFUELED.
010750*            ONE CANNED LINE OF TEXT, NO SUBSTITUTION FIELDS - THE
010760*            ROUTE DESK ASKED FOR A FLAG ON THE REPORT, NOT A
010770*            DIAGNOSTIC DUMP, SO 0410 CALLS THIS AND MOVES ON
010780*            RATHER THAN ABENDING THE RUN (CR 0513).
010790******************************************************************
010800 0820-PRINT-WARNING-LINE.
010810     WRITE C-STOP-LINE FROM WS-WARNING-LINE.
010820 0820-PRINT-WARNING-LINE-EXIT.
010830     EXIT.
010840
010850******************************************************************
010860*    0900 - GREAT-CIRCLE DISTANCE, HAVERSINE FORMULA (R0).
010870*            INPUT  - WS-HAV-LAT1/LON1, WS-HAV-LAT2/LON2 (DEGREES)
010880*            OUTPUT - WS-HAV-MILES
010890*            NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER - SIN,
010900*            COS AND SQUARE ROOT ARE HAND-CRANKED BELOW IN
010910*            0910/0930/0940.
010920******************************************************************
010930 0900-HAVERSINE-MILES.
010940*    STEP 1 - DEGREES TO RADIANS.  THE HALF-ANGLE FORM OF THE
010950*    DELTA TERMS (DIVIDE BY 2 HERE RATHER THAN IN THE FORMULA
010960*    BELOW) MATCHES THE TEXTBOOK HAVERSINE DERIVATION THIS SHOP
010970*    HAS USED SINCE THE ORIGINAL CODING.
010980     COMPUTE WS-HAV-LAT1-RAD = WS-HAV-LAT1 * WS-PI / 180
010990     COMPUTE WS-HAV-LAT2-RAD = WS-HAV-LAT2 * WS-PI / 180
011000     COMPUTE WS-HAV-DLAT-RAD =
011010             (WS-HAV-LAT2 - WS-HAV-LAT1) * WS-PI / 180 / 2
011020     COMPUTE WS-HAV-DLON-RAD =
011030             (WS-HAV-LON2 - WS-HAV-LON1) * WS-PI / 180 / 2
011040
011050*    STEP 2 - FOUR CALLS INTO THE HAND-CRANKED SINE/COSINE
011060*    PARAGRAPH, ONE PER ANGLE NEEDED.  WS-TRIG-ANGLE IS THE
011070*    SHARED "IN" PARAMETER AND WS-TRIG-SIN/COS-RESULT ARE THE
011080*    SHARED "OUT" - ONLY ONE ANGLE CAN BE IN FLIGHT AT A TIME,
011090*    WHICH IS FINE SINCE 0910 IS NEVER CALLED RE-ENTRANTLY HERE.
011100     MOVE WS-HAV-LAT1-RAD TO WS-TRIG-ANGLE
011110     PERFORM 0910-CALC-SIN-COS THRU 0910-CALC-SIN-COS-EXIT
011120     MOVE WS-TRIG-COS-RESULT TO WS-HAV-COS-LAT1
011130
011140     MOVE WS-HAV-LAT2-RAD TO WS-TRIG-ANGLE
011150     PERFORM 0910-CALC-SIN-COS THRU 0910-CALC-SIN-COS-EXIT
011160     MOVE WS-TRIG-COS-RESULT TO WS-HAV-COS-LAT2
011170
011180     MOVE WS-HAV-DLAT-RAD TO WS-TRIG-ANGLE
011190     PERFORM 0910-CALC-SIN-COS THRU 0910-CALC-SIN-COS-EXIT
011200     MOVE WS-TRIG-SIN-RESULT TO WS-HAV-SIN-DLAT2
011210
011220     MOVE WS-HAV-DLON-RAD TO WS-TRIG-ANGLE
011230     PERFORM 0910-CALC-SIN-COS THRU 0910-CALC-SIN-COS-EXIT
011240     MOVE WS-TRIG-SIN-RESULT TO WS-HAV-SIN-DLON2
011250
011260*    STEP 3 - THE HAVERSINE "A" TERM, THEN ITS SQUARE ROOT AND
011270*    ARCSINE, EACH HANDED OFF TO ITS OWN PARAGRAPH BELOW.
011280     COMPUTE WS-HAV-A =
011290             (WS-HAV-SIN-DLAT2 * WS-HAV-SIN-DLAT2)
011300             + (WS-HAV-COS-LAT1 * WS-HAV-COS-LAT2
011310                * WS-HAV-SIN-DLON2 * WS-HAV-SIN-DLON2)
011320
011330     MOVE WS-HAV-A TO WS-SQRT-ARG
011340     PERFORM 0940-CALC-SQRT THRU 0940-CALC-SQRT-EXIT
011350     MOVE WS-SQRT-RESULT TO WS-TRIG-ASIN-ARG
011360     PERFORM 0930-CALC-ASIN THRU 0930-CALC-ASIN-EXIT
011370
011380*    STEP 4 - SCALE THE CENTRAL ANGLE BY THE EARTH'S RADIUS IN
011390*    MILES (WS-EARTH-RADIUS, WS-CONSTANTS) TO GET GROUND DISTANCE.
011400     COMPUTE WS-HAV-MILES ROUNDED =
011410             2 * WS-TRIG-ASIN-RESULT * WS-EARTH-RADIUS.
011420 0900-HAVERSINE-MILES-EXIT.
011430     EXIT.
011440
011450******************************************************************
011460*    0910 - SINE AND COSINE OF WS-TRIG-ANGLE (RADIANS), BY THE
011470*            5-TERM MACLAURIN SERIES.  GOOD TO THE LAST PLACE WE
011480*            CARRY FOR ANY ANGLE A ROUTE SEGMENT OR STATION RADIUS
011490*            CAN PRODUCE (THE ARGUMENT NEVER APPROACHES A FULL
011500*            RADIAN IN THIS APPLICATION).
011510******************************************************************
011520 0910-CALC-SIN-COS.
011530*    BUILD THE POWERS OF THE ANGLE ONCE AND SHARE THEM BETWEEN
011540*    THE SINE AND COSINE SERIES BELOW RATHER THAN RAISING EACH
011550*    POWER TWICE - THIS PARAGRAPH RUNS FOUR TIMES PER HAVERSINE
011560*    CALL AND HAVERSINE RUNS ONCE PER CANDIDATE STATION, SO THE
011570*    SAVINGS ADD UP OVER A FULL ROUTE.
011580     COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE
011590     COMPUTE WS-TRIG-X3 = WS-TRIG-X2 * WS-TRIG-ANGLE
011600     COMPUTE WS-TRIG-X4 = WS-TRIG-X2 * WS-TRIG-X2
011610     COMPUTE WS-TRIG-X5 = WS-TRIG-X4 * WS-TRIG-ANGLE
011620     COMPUTE WS-TRIG-X6 = WS-TRIG-X4 * WS-TRIG-X2
011630     COMPUTE WS-TRIG-X7 = WS-TRIG-X6 * WS-TRIG-ANGLE
011640     COMPUTE WS-TRIG-X8 = WS-TRIG-X4 * WS-TRIG-X4
011650     COMPUTE WS-TRIG-X9 = WS-TRIG-X8 * WS-TRIG-ANGLE
011660
011670*    SIN AND COS MACLAURIN SERIES, FIVE TERMS EACH (THROUGH X9
011680*    AND X8 RESPECTIVELY) - THE SAME CUTOFF THIS SHOP HAS USED
011690*    ON EVERY JOB THAT NEEDED TRIG SINCE NO FUNCTION LIBRARY WAS
011700*    EVER LICENSED FOR THIS COMPILER.
011710     COMPUTE WS-TRIG-SIN-RESULT =
011720             WS-TRIG-ANGLE - (WS-TRIG-X3 / 6) + (WS-TRIG-X5 / 120)
011730             - (WS-TRIG-X7 / 5040) + (WS-TRIG-X9 / 362880)
011740
011750     COMPUTE WS-TRIG-COS-RESULT =
011760             1 - (WS-TRIG-X2 / 2) + (WS-TRIG-X4 / 24)
011770             - (WS-TRIG-X6 / 720) + (WS-TRIG-X8 / 40320).
011780 0910-CALC-SIN-COS-EXIT.
011790     EXIT.
011800
011810******************************************************************
011820*    0930 - ARCSINE OF WS-TRIG-ASIN-ARG, BY THE TAYLOR SERIES.
011830*            THE ARGUMENT HERE IS ALWAYS SQRT(A) OUT OF THE
011840*            HAVERSINE FORMULA, WHICH STAYS WELL UNDER ONE FOR
011850*            ANY TWO POINTS WITHIN A SINGLE FUEL ROUTE, SO THE
011860*            SLOW TAIL OF THIS SERIES NEAR 1.0 NEVER COMES INTO
011870*            PLAY ON THIS JOB.
011880******************************************************************
011890 0930-CALC-ASIN.
011900*    ODD POWERS ONLY (X3, X5, X7, X9) - THE ARCSINE SERIES HAS
011910*    NO EVEN TERMS, UNLIKE THE SINE/COSINE PAIR IN 0910.
011920     COMPUTE WS-TRIG-ASIN-X2 = WS-TRIG-ASIN-ARG * WS-TRIG-ASIN-ARG
011930     COMPUTE WS-TRIG-ASIN-X3 = WS-TRIG-ASIN-X2 * WS-TRIG-ASIN-ARG
011940     COMPUTE WS-TRIG-ASIN-X5 = WS-TRIG-ASIN-X3 * WS-TRIG-ASIN-X2
011950     COMPUTE WS-TRIG-ASIN-X7 = WS-TRIG-ASIN-X5 * WS-TRIG-ASIN-X2
011960     COMPUTE WS-TRIG-ASIN-X9 = WS-TRIG-ASIN-X7 * WS-TRIG-ASIN-X2
011970
011980*    FIVE-TERM TAYLOR EXPANSION OF ARCSINE AROUND ZERO.
011990     COMPUTE WS-TRIG-ASIN-RESULT =
012000             WS-TRIG-ASIN-ARG + (WS-TRIG-ASIN-X3 / 6)
012010             + (3 * WS-TRIG-ASIN-X5 / 40)
012020             + (15 * WS-TRIG-ASIN-X7 / 336)
012030             + (105 * WS-TRIG-ASIN-X9 / 3456).
012040 0930-CALC-ASIN-EXIT.
012050     EXIT.
012060
012070******************************************************************
012080*    0940 - SQUARE ROOT OF WS-SQRT-ARG, BY NEWTON-RAPHSON.
012090*            FIXED AT 12 PASSES - MORE THAN ENOUGH TO SETTLE OUT
012100*            AT THE NINE DECIMAL PLACES THIS WORK AREA CARRIES,
012110*            STARTING FROM A GUESS OF 1.
012120******************************************************************
012130 0940-CALC-SQRT.
012140*    GUARD FIRST - A NEGATIVE OR ZERO ARGUMENT HAS NO REAL ROOT
012150*    AND SHOULD NEVER REACH HERE FROM A GENUINE HAVERSINE "A"
012160*    TERM, BUT TWO IDENTICAL LAT/LON PAIRS (A WAYPOINT SITTING
012170*    RIGHT ON TOP OF A STATION) DRIVE IT TO EXACTLY ZERO, SO THE
012180*    CHECK IS NOT JUST DEFENSIVE PADDING.
012190     IF WS-SQRT-ARG NOT > 0
012200         MOVE 0 TO WS-SQRT-RESULT
012210         GO TO 0940-CALC-SQRT-EXIT
012220     END-IF
012230
012240*    NEWTON-RAPHSON FROM A STARTING GUESS OF 1 - GOOD ENOUGH
012250*    CONVERGENCE FOR ANY ARGUMENT THIS FORMULA CAN PRODUCE
012260*    (THE HAVERSINE "A" TERM NEVER EXCEEDS 1).
012270     MOVE 1 TO WS-SQRT-GUESS
012280     MOVE 0 TO WS-SQRT-PASS
012290 0945-NEWTON-LOOP.
012300*    12 PASSES IS A FIXED COUNT, NOT A CONVERGENCE TEST - THE
012310*    SERIES SETTLES WELL BEFORE PASS 12 FOR EVERY ARGUMENT SEEN
012320*    ON THIS JOB, AND A FIXED COUNT IS CHEAPER THAN COMPARING
012330*    SUCCESSIVE GUESSES FOR A TOLERANCE.
012340     IF WS-SQRT-PASS >= 12
012350         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
012360         GO TO 0940-CALC-SQRT-EXIT
012370     END-IF
012380     COMPUTE WS-SQRT-GUESS ROUNDED =
012390             (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2
012400     ADD 1 TO WS-SQRT-PASS
012410     GO TO 0945-NEWTON-LOOP.
012420 0940-CALC-SQRT-EXIT.
012430     EXIT.
012440
012450*    END OF JOB - BOTH REPORTS ARE ALREADY CLOSED BY THE TIME
012460*    CONTROL REACHES HERE (SEE MAIN-PROCEDURE).
012470 FIN-PGM.
012480     STOP RUN.
