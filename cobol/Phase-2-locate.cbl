000100******************************************************************
000110* PROGRAM:    2-LOCATE
000120* PURPOSE:    LOCATION STRING RESOLUTION - FUEL ROUTE SYSTEM
000130*             RESOLVES THE FREE-TEXT START/END LOCATIONS ON A
000140*             ROUTE REQUEST TO LAT/LON COORDINATES, EITHER BY
000150*             PARSING A "LAT,LON" PAIR DIRECTLY OR BY SCANNING
000160*             THE 20-CITY FALLBACK TABLE FOR A NAME MATCH.
000170*             OUTPUT FEEDS THE ROUTE POINT FILE READ BY
000180*             3-ROUTEOPT.
000190*
000200*             WHY THIS RUNS AHEAD OF 3-ROUTEOPT, NOT INSIDE IT -
000210*             THE ROUTE DESK WANTED A SINGLE PLACE TO RE-KEY A
000220*             BAD REQUEST WITHOUT RE-RUNNING THE WHOLE ROUTE
000230*             OPTIMIZATION, SO LOCATION RESOLUTION WAS SPLIT
000240*             OUT AS ITS OWN PHASE WITH ITS OWN OUTPUT FILE.
000250******************************************************************
000260*                     C H A N G E   L O G
000270******************************************************************
000280* DATE-WRITTEN  : 09/03/1989
000290* 090389 KDP  ORIGINAL CODING - ROUTE DESK REQUEST RD-077.
000300* 112089 KDP  ADDED RANGE CHECK ON PARSED LAT/LON - CR 0248.
000310* 042590 RTW  FALLBACK TABLE SUBSTRING SCAN ADDED PER RD-091.
000320* 081591 RTW  LOWERCASE CONVERT MOVED BEFORE SUBSTRING SCAN.
000330* 030293 JHM  NO-MATCH ERROR MESSAGE STANDARDIZED - CR 0351.
000340* 062294 JHM  RECOMPILED UNDER NEW JCL - NO LOGIC CHANGE.
000350* 112398 RTW  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR FIELDS FOUND.
000360*             CERTIFIED Y2K COMPLIANT PER MEMO DP-98-441.
000370* 021599 RTW  Y2K SIGN-OFF RETEST - NO CHANGES REQUIRED.
000380* 081500 KDP  ADDED FILLER PADS TO MATCH NEW COPY STANDARDS.
000390* 050602 JHM  COMMENT CLEANUP, NO LOGIC CHANGE.
000400* 092203 KDP  FINAL REVIEW BEFORE HANDOFF TO MAINT - CR 0489.
000410* 031105 RTW  SUBSTRING SCAN WAS COMPARING A FIXED 25-BYTE
000420*             WINDOW AGAINST THE PADDED CITY NAME - FAILED ON
000430*             REAL REQUEST TEXT.  NOW TRIMS TO ACTUAL NAME
000440*             LENGTH FIRST - CR 0512.
000450* 071306 RTW  COORDINATE PARSE REWRITTEN - OLD IS-NUMERIC TEST
000460*             REJECTED EVERY LAT/LON WITH A DECIMAL POINT.
000470*             NOW SPLITS ON THE '.' AND BUILDS THE VALUE BY
000480*             HAND, DIGIT GROUP AT A TIME - CR 0518.
000490* 042606 KDP  EOF SWITCHES AND THE RESOLVE SWITCH RECAST AS
000500*             77-LEVEL ITEMS PER STD 4.2 REV B.  THESE ARE TRUE
000510*             STANDALONE SCALARS, NOT MEMBERS OF ANY LARGER
000520*             GROUP, SO THEY BELONG AT 77 AND NOT BURIED UNDER A
000530*             01 WITH A FILLER PAD THEY HAVE NO USE FOR.
000540* 081406 RTW  WALKED THE PARSE AND SCAN PARAGRAPHS WITH THE NEW
000550*             MAINTAINER AND ADDED HEADER COMMENTARY EXPLAINING
000560*             WHY EACH ONE IS SHAPED THE WAY IT IS - NO LOGIC
000570*             CHANGE, COMMENT-ONLY PASS PER DP STANDARD 4.2.
000580******************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     2-LOCATE.
000610 AUTHOR.         K. D. PELLETIER.
000620 INSTALLATION.   CROSSLAKE FREIGHT SYSTEMS - DATA PROCESSING.
000630 DATE-WRITTEN.   09/03/1989.
000640 DATE-COMPILED.
000650 SECURITY.       INTERNAL USE ONLY - ROUTE DESK DISTRIBUTION.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690*    C01 CARRIED FORWARD FROM THE STANDARD JOB SKELETON - THIS
000700*    PROGRAM PRINTS NO REPORT OF ITS OWN, BUT THE TOP-OF-FORM
000710*    CHANNEL IS DECLARED ON EVERY PROGRAM IN THE SHOP REGARDLESS.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770*    FREE-TEXT START/END LOCATION REQUESTS - ONE RECORD PER
000780*    ROUTE DESK REQUEST, AS KEYED IN BY THE DISPATCH CLERK.
000790*    EACH RECORD MAY HOLD EITHER A "LAT,LON" PAIR OR A CITY
000800*    NAME - WE DO NOT KNOW WHICH UNTIL WE TRY TO PARSE IT.
000810     SELECT F-LOCREQ ASSIGN TO LOCREQ
000820         ORGANIZATION LINE SEQUENTIAL.
000830
000840*    20-CITY FALLBACK TABLE (CITY NAME ONLY - STATE UNUSED).
000850*    THIS IS THE SAME SHORT LIST THE ROUTE DESK HAS USED SINCE
000860*    THE ORIGINAL RD-077 REQUEST; IT WAS NEVER MEANT TO COVER
000870*    EVERY CITY, ONLY TO CATCH THE HANDFUL THAT COME UP OFTEN
000880*    ENOUGH THAT A CLERK WOULD RATHER TYPE A NAME THAN LOOK UP
000890*    COORDINATES.
000900     SELECT F-FALLBACK ASSIGN TO FALLTAB
000910         ORGANIZATION LINE SEQUENTIAL.
000920
000930*    RESOLVED ROUTE POINTS - FEEDS 3-ROUTEOPT.  ONE OUTPUT
000940*    RECORD IS WRITTEN FOR EVERY REQUEST THAT RESOLVES; A
000950*    REQUEST THAT DOES NOT RESOLVE IS LOGGED BY 0290-NO-MATCH
000960*    AND SIMPLY DROPPED HERE RATHER THAN WRITTEN WITH ZEROES.
000970     SELECT C-ROUTEPT ASSIGN TO ROUTEPT
000980         ORGANIZATION LINE SEQUENTIAL.
000990
001000******************************************************************
001010 DATA DIVISION.
001020 FILE SECTION.
001030
001040*    ONE FREE-TEXT LOCATION PER RECORD.  NOTE THE FIELD IS NOT
001050*    PRE-TRIMMED OR PRE-CASED ON THE WAY IN - BOTH OF THOSE ARE
001060*    DONE IN WORKING STORAGE SO THE RAW REQUEST TEXT IS STILL
001070*    AVAILABLE, UNCHANGED, FOR THE NO-MATCH LOG LINE.
001080 FD  F-LOCREQ.
001090 01  F-LOCREQ-REC.
001100     05  F-LOC-TEXT              PIC X(60).
001110     05  FILLER                  PIC X(01).
001120
001130*    F-FB-STATE IS CARRIED FOR READABILITY ON A PRINTED DUMP OF
001140*    THE TABLE BUT IS NEVER TESTED BY ANY PARAGRAPH BELOW - THE
001150*    SUBSTRING SCAN MATCHES ON CITY NAME ONLY, PER RD-091.
001160 FD  F-FALLBACK.
001170 01  F-FALLBACK-REC.
001180     05  F-FB-CITY               PIC X(25).
001190     05  F-FB-STATE              PIC X(02).
001200     05  F-FB-LATITUDE           PIC S9(03)V9(06).
001210     05  F-FB-LONGITUDE          PIC S9(03)V9(06).
001220     05  FILLER                  PIC X(01).
001230
001240*    ONE OUTPUT ROUTE POINT.  3-ROUTEOPT READS THESE IN THE
001250*    SAME ORDER THEY WERE WRITTEN HERE - START POINT FIRST,
001260*    THEN END POINT - SO THE TWO PROGRAMS MUST NEVER DISAGREE
001270*    ON REQUEST ORDERING IN THE INPUT FILE.
001280 FD  C-ROUTEPT.
001290 01  C-ROUTEPT-REC.
001300     05  C-RP-LATITUDE           PIC S9(03)V9(06).
001310     05  C-RP-LONGITUDE          PIC S9(03)V9(06).
001320     05  FILLER                  PIC X(01).
001330
001340*    RAW BYTE DUMP VIEW OF THE OUTPUT RECORD - USED WHEN THE
001350*    ROUTE DESK ASKS FOR A HEX PATCH ON A BAD COORDINATE.  KEPT
001360*    AS A SINGLE ELEMENTARY FIELD ON PURPOSE - A DUMP VIEW HAS
001370*    NO GROUP STRUCTURE OF ITS OWN TO PAD.
001380 01  C-ROUTEPT-REC-DUMP REDEFINES C-ROUTEPT-REC.
001390     05  C-RP-DUMP-BYTES         PIC X(19).
001400
001410******************************************************************
001420 WORKING-STORAGE SECTION.
001430
001440*    END-OF-FILE SWITCH FOR THE LOCATION REQUEST FILE.  RECAST
001450*    AS A STANDALONE 77-LEVEL PER STD 4.2 REV B - IT IS NOT PART
001460*    OF ANY LARGER GROUP, SO IT DOES NOT BELONG UNDER A 01 WITH
001470*    A FILLER PAD IT HAS NO USE FOR.
001480 77  WS-EOF-LOCREQ            PIC X(01) VALUE SPACE.
001490     88  WS-EOF-LOCREQ-YES          VALUE 'Y'.
001500
001510*    END-OF-FILE SWITCH FOR THE FALLBACK TABLE LOAD.  ALSO A
001520*    TRUE STANDALONE SCALAR, SO ALSO 77-LEVEL.
001530 77  WS-EOF-FALLBACK          PIC X(01) VALUE SPACE.
001540     88  WS-EOF-FALLBACK-YES        VALUE 'Y'.
001550
001560*    SET BY 0210/0220 TO SAY WHETHER THE CURRENT REQUEST HAS
001570*    BEEN RESOLVED TO A COORDINATE YET, AND TESTED BY
001580*    0200-PROCESS-ONE-REQUEST TO DECIDE WHETHER TO WRITE THE
001590*    ROUTE POINT OR LOG A NO-MATCH.  0200 MUST RESET THIS TO
001600*    NOT-RESOLVED BEFORE EVERY REQUEST, SINCE NEITHER 0210 NOR
001610*    0220 EVER SETS IT BACK TO NOT-RESOLVED ONCE IT IS ON.
001620 77  WS-RESOLVE-SWITCH        PIC X(01) VALUE SPACE.
001630     88  WS-RESOLVED                  VALUE 'Y'.
001640     88  WS-NOT-RESOLVED              VALUE 'N'.
001650
001660*    BINARY COUNTERS AND SUBSCRIPTS, PER STANDARD 4.2.  KEPT AS
001670*    A GROUP (RATHER THAN SEPARATE 77-LEVELS) BECAUSE THESE FIVE
001680*    ARE ALWAYS INITIALIZED AND DISPLAYED TOGETHER ON A BAD-RUN
001690*    DIAGNOSTIC DUMP.
001700 01  WS-COUNTERS.
001710*    HOW MANY FALLBACK CITIES WERE LOADED - ALSO DOUBLES AS THE
001720*    UPPER BOUND FOR 0225'S SCAN LOOP.
001730     05  WS-CITY-COUNT           PIC S9(03) COMP VALUE 0.
001740*    CURRENT TABLE POSITION DURING THE CITY-NAME SUBSTRING SCAN.
001750     05  WS-CITY-INDEX           PIC S9(03) COMP VALUE 0.
001760*    OFFSET OF THE COMMA IN A "LAT,LON" REQUEST, SET BY THE
001770*    INSPECT TALLYING IN 0210.
001780     05  WS-COMMA-POSITION       PIC S9(03) COMP VALUE 0.
001790*    STARTING POSITION BEING TRIED BY 0228'S POSITION SCAN.
001800     05  WS-TEXT-LENGTH          PIC S9(03) COMP VALUE 0.
001810*    TRIMMED LENGTH OF THE CURRENT TABLE CITY NAME.
001820     05  WS-NAME-LEN             PIC S9(03) COMP VALUE 0.
001830     05  FILLER                  PIC X(01).
001840
001850*    20-CITY FALLBACK TABLE - LOADED ONCE BY 0100, SCANNED ONCE
001860*    PER REQUEST BY 0220.  TWENTY ENTRIES IS A HARD CEILING -
001870*    THE FALLTAB FILE MUST NEVER CARRY MORE THAN TWENTY RECORDS
001880*    OR 0100 WILL RUN PAST THE END OF THE TABLE.
001890 01  TABLE-FALLBACK-AREA.
001900     05  TABLE-FALLBACK OCCURS 20 TIMES
001910             INDEXED BY TF-INDEX.
001920         10  T-FB-CITY           PIC X(25).
001930         10  T-FB-LATITUDE       PIC S9(03)V9(06).
001940         10  T-FB-LONGITUDE      PIC S9(03)V9(06).
001950     05  FILLER                  PIC X(04).
001960
001970*    ALTERNATE SINGLE-BYTE VIEW OF A TABLE ENTRY'S CITY NAME,
001980*    USED BY THE CHARACTER-AT-A-TIME SUBSTRING SCAN BELOW.  THE
001990*    OVERLAY LETS 0227 ADDRESS ONE LETTER OF A TABLE CITY NAME
002000*    AT A TIME WITHOUT A SEPARATE UNLOAD-TO-A-TABLE STEP.
002010 01  TABLE-FALLBACK-AREA-ALT REDEFINES TABLE-FALLBACK-AREA.
002020     05  TABLE-FALLBACK-ALT OCCURS 20 TIMES
002030             INDEXED BY TF-INDEX-ALT.
002040         10  T-FB-CITY-CHARS.
002050             15  T-FB-CITY-CHAR  PIC X(01) OCCURS 25 TIMES.
002060         10  FILLER              PIC X(12).
002070     05  FILLER-ALT              PIC X(04).
002080
002090*    LOWERCASED WORK COPY OF THE LOCATION TEXT, CHARACTER TABLE
002100*    FOR THE SUBSTRING SCAN (R0/U4 HAS NO INTRINSIC FUNCTIONS,
002110*    SO THERE IS NO FUNCTION LOWER-CASE TO CALL ON THIS SHOP'S
002120*    COMPILER - THE CONVERSION IS DONE WITH INSPECT CONVERTING
002130*    INSTEAD).
002140 01  WS-LOCTEXT-WORK.
002150     05  WS-LOCTEXT-LC           PIC X(60).
002160     05  FILLER                  PIC X(01).
002170 01  WS-LOCTEXT-WORK-ALT REDEFINES WS-LOCTEXT-WORK.
002180     05  WS-LOCTEXT-LC-CHAR      PIC X(01) OCCURS 60 TIMES.
002190     05  FILLER                  PIC X(01).
002200
002210*    COORDINATE-PAIR PARSE WORK AREA.  WS-LAT-TEXT/WS-LON-TEXT
002220*    HOLD THE TWO HALVES OF THE REQUEST TEXT ONCE SPLIT ON THE
002230*    COMMA; WS-LAT-NUMERIC/WS-LON-NUMERIC HOLD THE CONVERTED
002240*    DEGREES ONCE 0230 HAS VALIDATED THEM.
002250 01  WS-COORD-PARSE.
002260     05  WS-LAT-TEXT             PIC X(20).
002270     05  WS-LON-TEXT             PIC X(20).
002280     05  WS-LAT-NUMERIC          PIC S9(03)V9(06) VALUE 0.
002290     05  WS-LON-NUMERIC          PIC S9(03)V9(06) VALUE 0.
002300     05  WS-NUMERIC-VALID-SW     PIC X(01) VALUE SPACE.
002310         88  WS-NUMERIC-VALID            VALUE 'Y'.
002320         88  WS-NUMERIC-INVALID           VALUE 'N'.
002330     05  WS-SCAN-CITY-LC         PIC X(25).
002340     05  FILLER                  PIC X(02).
002350
002360*    SIGNED-DECIMAL TEXT PARSE WORK AREA - BUILDS A NUMERIC
002370*    LAT/LON VALUE FROM TEXT BY HAND, ONE FIELD AT A TIME, AS
002380*    NO FUNCTION NUMVAL IS AVAILABLE ON THIS SHOP'S COMPILER.
002390*    THE INTEGER PORTION IS BUILT THROUGH WS-PARSE-INT-CHARS SO
002400*    A ONE- OR TWO-DIGIT DEGREE VALUE GETS ZERO-PADDED TO THREE
002410*    DIGITS BEFORE THE FINAL MOVE TO A PIC 9(03) FIELD.
002420 01  WS-PARSE-AREA.
002430*    WHAT IS BEING PARSED - A COPY OF WHICHEVER HALF (LAT OR
002440*    LON) IS CURRENTLY UNDER THE HAND-BUILT SCANNER BELOW.
002450     05  WS-PARSE-TEXT           PIC X(20).
002460     05  WS-PARSE-SIGN           PIC X(01) VALUE SPACE.
002470*    SCAN-START/TEXT-END BRACKET THE DIGITS TO BE READ - START
002480*    MOVES PAST A LEADING SIGN, END COMES FROM 0234'S BACKWARD
002490*    TRIM OF TRAILING SPACES.
002500     05  WS-PARSE-SCAN-START     PIC S9(03) COMP VALUE 0.
002510     05  WS-PARSE-TEXT-END       PIC S9(03) COMP VALUE 0.
002520*    POSITION OF THE DECIMAL POINT, ZERO IF THE FIELD IS A WHOLE
002530*    NUMBER OF DEGREES WITH NO FRACTION AT ALL.
002540     05  WS-PARSE-DOT-POS        PIC S9(03) COMP VALUE 0.
002550     05  WS-PARSE-INT-LEN        PIC S9(03) COMP VALUE 0.
002560     05  WS-PARSE-FRAC-LEN       PIC S9(03) COMP VALUE 0.
002570*    RIGHT-JUSTIFIED, ZERO-FILLED COPY OF THE INTEGER DIGITS -
002580*    THIS IS WHAT ACTUALLY GETS MOVED INTO THE NUMERIC FIELD.
002590     05  WS-PARSE-INT-CHARS      PIC X(03) VALUE ZERO.
002600     05  WS-PARSE-INT-NUM        PIC 9(03) VALUE 0.
002610     05  WS-PARSE-FRAC-CHARS     PIC X(06) VALUE SPACE.
002620     05  WS-PARSE-FRAC-NUM       PIC 9(06) VALUE 0.
002630*    THE FINAL UNSIGNED-UNTIL-THE-LAST-STEP DEGREE VALUE, BUILT
002640*    UP FROM WS-PARSE-INT-NUM AND WS-PARSE-FRAC-NUM.
002650     05  WS-PARSE-VALUE          PIC S9(03)V9(06) VALUE 0.
002660     05  WS-PARSE-SWITCH         PIC X(01) VALUE SPACE.
002670         88  WS-PARSE-VALID              VALUE 'Y'.
002680         88  WS-PARSE-INVALID            VALUE 'N'.
002690     05  FILLER                  PIC X(03).
002700
002710*    NO-MATCH DIAGNOSTIC LINE, DISPLAYED TO THE JOB LOG BY
002720*    0290-NO-MATCH.  THE LABEL TEXT SITS IN A FILLER SO THE
002730*    LITERAL NEVER HAS TO BE RE-MOVED INTO THE RECORD ON EVERY
002740*    CALL - ONLY WS-ERR-TEXT CHANGES FROM ONE BAD REQUEST TO
002750*    THE NEXT.
002760 01  WS-ERROR-LINE.
002770     05  FILLER                  PIC X(30) VALUE
002780             'COULD NOT GEOCODE ADDRESS: '.
002790     05  WS-ERR-TEXT             PIC X(60).
002800
002810******************************************************************
002820 PROCEDURE DIVISION.
002830
002840 MAIN-PROCEDURE.
002850*    THE FALLBACK TABLE MUST BE FULLY LOADED BEFORE THE FIRST
002860*    REQUEST IS READ - 0220 BELOW HAS NO WAY TO WAIT FOR A LATE
002870*    TABLE ENTRY, SO THE TWO LOAD PASSES CANNOT BE INTERLEAVED.
002880     OPEN INPUT F-LOCREQ F-FALLBACK
002890     OPEN OUTPUT C-ROUTEPT
002900
002910     PERFORM 0100-LOAD-FALLBACK-TABLE
002920             THRU 0100-LOAD-FALLBACK-TABLE-EXIT
002930         UNTIL WS-EOF-FALLBACK-YES
002940
002950     PERFORM 0200-PROCESS-ONE-REQUEST
002960             THRU 0200-PROCESS-ONE-REQUEST-EXIT
002970         UNTIL WS-EOF-LOCREQ-YES
002980
002990     CLOSE F-LOCREQ F-FALLBACK C-ROUTEPT
003000     GO TO FIN-PGM.
003010
003020******************************************************************
003030*    0100 - LOAD THE 20-CITY FALLBACK TABLE INTO MEMORY.  ONE
003040*            RECORD IN, ONE TABLE ENTRY OUT - THE TABLE INDEX
003050*            RUNS WS-CITY-COUNT HIGH, NOT TF-INDEX, SINCE
003060*            TF-INDEX IS RESET BY 0220'S SCAN LOOP LATER.
003070******************************************************************
003080 0100-LOAD-FALLBACK-TABLE.
003090*    AT END DROPS STRAIGHT TO THE EXIT WITHOUT TOUCHING THE
003100*    TABLE - THE LAST RECORD READ NORMALLY IS STILL THE LAST
003110*    ONE LOADED.
003120     READ F-FALLBACK
003130         AT END
003140             SET WS-EOF-FALLBACK-YES TO TRUE
003150             GO TO 0100-LOAD-FALLBACK-TABLE-EXIT
003160     END-READ
003170
003180*    NEXT TABLE SLOT IS WHATEVER WS-CITY-COUNT BECOMES AFTER
003190*    THE ADD - THIS IS WHY THE ADD COMES BEFORE THE SET.
003200     ADD 1 TO WS-CITY-COUNT
003210     SET TF-INDEX TO WS-CITY-COUNT
003220     MOVE F-FB-CITY TO T-FB-CITY (TF-INDEX)
003230     MOVE F-FB-LATITUDE TO T-FB-LATITUDE (TF-INDEX)
003240     MOVE F-FB-LONGITUDE TO T-FB-LONGITUDE (TF-INDEX).
003250 0100-LOAD-FALLBACK-TABLE-EXIT.
003260     EXIT.
003270
003280******************************************************************
003290*    0200 - RESOLVE ONE LOCATION REQUEST, PER U4 STEPS 1-3.
003300*            COORDINATE-PAIR PARSE IS ALWAYS TRIED FIRST BECAUSE
003310*            IT IS THE CHEAPER TEST AND BECAUSE A TEXT FIELD
003320*            THAT HAPPENS TO PARSE AS A NUMBER IS ALMOST CERTAIN
003330*            TO BE A COORDINATE, NOT A CITY NAME THAT LOOKS LIKE
003340*            ONE - THE SUBSTRING SCAN IS ONLY FALLEN BACK TO
003350*            WHEN THE COORDINATE PARSE FAILS.
003360******************************************************************
003370 0200-PROCESS-ONE-REQUEST.
003380     READ F-LOCREQ
003390         AT END
003400             SET WS-EOF-LOCREQ-YES TO TRUE
003410             GO TO 0200-PROCESS-ONE-REQUEST-EXIT
003420     END-READ
003430
003440*    WS-RESOLVE-SWITCH IS GLOBAL TO THE RUN - IT MUST BE RESET
003450*    TO NOT-RESOLVED HERE BEFORE EVERY REQUEST, SINCE NEITHER
003460*    0210 NOR 0220 EVER TURNS IT BACK OFF ONCE SET.
003470     SET WS-NOT-RESOLVED TO TRUE
003480     PERFORM 0210-TRY-COORDINATE-PAIR
003490             THRU 0210-TRY-COORDINATE-PAIR-EXIT
003500
003510     IF WS-NOT-RESOLVED
003520         PERFORM 0220-TRY-CITY-SUBSTRING
003530                 THRU 0220-TRY-CITY-SUBSTRING-EXIT
003540     END-IF
003550
003560*    ONE ROUTE POINT RECORD PER RESOLVED REQUEST - A REQUEST
003570*    THAT NEVER RESOLVES IS NOT WRITTEN AT ALL, SO 3-ROUTEOPT
003580*    NEVER SEES A ZERO-FILLED OR GUESSED COORDINATE.
003590     IF WS-RESOLVED
003600         WRITE C-ROUTEPT-REC
003610     ELSE
003620         PERFORM 0290-NO-MATCH THRU 0290-NO-MATCH-EXIT
003630     END-IF.
003640 0200-PROCESS-ONE-REQUEST-EXIT.
003650     EXIT.
003660
003670******************************************************************
003680*    0210 - TRY "LAT,LON" COORDINATE-PAIR PARSE - U4 STEP 1.
003690*            LOOKS FOR A SINGLE COMMA AND SPLITS THE TEXT THERE;
003700*            A REQUEST WITH NO COMMA, OR MORE THAN ONE, IS NOT A
003710*            COORDINATE PAIR AND IS LEFT FOR 0220 TO TRY.
003720******************************************************************
003730 0210-TRY-COORDINATE-PAIR.
003740     MOVE SPACES TO WS-LAT-TEXT WS-LON-TEXT
003750     MOVE 0 TO WS-COMMA-POSITION
003760     INSPECT F-LOC-TEXT TALLYING WS-COMMA-POSITION
003770         FOR CHARACTERS BEFORE INITIAL ','
003780
003790*    WS-COMMA-POSITION = 0 MEANS THE INITIAL SCAN NEVER FOUND A
003800*    COMMA AT ALL (INSPECT TALLYING COUNTS THE WHOLE FIELD IN
003810*    THAT CASE) - NOT A COORDINATE PAIR.
003820     IF WS-COMMA-POSITION = 0
003830         GO TO 0210-TRY-COORDINATE-PAIR-EXIT
003840     END-IF
003850     IF F-LOC-TEXT (WS-COMMA-POSITION + 1 : 1) NOT = ','
003860         GO TO 0210-TRY-COORDINATE-PAIR-EXIT
003870     END-IF
003880
003890     MOVE F-LOC-TEXT (1 : WS-COMMA-POSITION) TO WS-LAT-TEXT
003900     MOVE F-LOC-TEXT (WS-COMMA-POSITION + 2 : 58)
003910         TO WS-LON-TEXT
003920
003930     PERFORM 0230-VALIDATE-NUMERIC-PAIR
003940             THRU 0230-VALIDATE-NUMERIC-PAIR-EXIT
003950
003960*    RANGE CHECK ADDED PER CR 0248 - A PARSED NUMBER OUTSIDE
003970*    VALID DEGREES IS REJECTED HERE RATHER THAN WRITTEN AS A
003980*    BAD COORDINATE THAT 3-ROUTEOPT WOULD HAVE TO CATCH LATER.
003990     IF WS-NUMERIC-VALID
004000         AND WS-LAT-NUMERIC NOT < -90
004010         AND WS-LAT-NUMERIC NOT > 90
004020         AND WS-LON-NUMERIC NOT < -180
004030         AND WS-LON-NUMERIC NOT > 180
004040         MOVE WS-LAT-NUMERIC TO C-RP-LATITUDE
004050         MOVE WS-LON-NUMERIC TO C-RP-LONGITUDE
004060         SET WS-RESOLVED TO TRUE
004070     END-IF.
004080 0210-TRY-COORDINATE-PAIR-EXIT.
004090     EXIT.
004100
004110******************************************************************
004120*    0220 - LOWERCASE THE TEXT AND SCAN THE 20-CITY TABLE FOR A
004130*            SUBSTRING MATCH - U4 STEP 2
004140******************************************************************
004150 0220-TRY-CITY-SUBSTRING.
004160*    LOWERCASE ONCE, UP FRONT, SO THE SCAN LOOP BELOW DOES NOT
004170*    HAVE TO RECONVERT THE REQUEST TEXT FOR EVERY TABLE ENTRY -
004180*    MOVED AHEAD OF THE SCAN PER THE 081591 CHANGE.
004190     MOVE F-LOC-TEXT TO WS-LOCTEXT-LC
004200     INSPECT WS-LOCTEXT-LC CONVERTING
004210         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004220         'abcdefghijklmnopqrstuvwxyz'
004230
004240     MOVE 1 TO WS-CITY-INDEX
004250 0225-SUBSTRING-SCAN.
004260*    SCAN STOPS EITHER WHEN THE TABLE IS EXHAUSTED (NO MATCH)
004270*    OR THE MOMENT A MATCH IS FOUND - WE DO NOT KEEP SCANNING
004280*    FOR A SECOND, LOWER-PRIORITY CITY NAME MATCH.
004290     IF WS-CITY-INDEX > WS-CITY-COUNT
004300         GO TO 0220-TRY-CITY-SUBSTRING-EXIT
004310     END-IF
004320     SET TF-INDEX TO WS-CITY-INDEX
004330
004340     PERFORM 0227-SCAN-FOR-CITY-NAME
004350             THRU 0227-SCAN-FOR-CITY-NAME-EXIT
004360
004370     IF WS-RESOLVED
004380         GO TO 0220-TRY-CITY-SUBSTRING-EXIT
004390     END-IF
004400
004410     ADD 1 TO WS-CITY-INDEX
004420     GO TO 0225-SUBSTRING-SCAN.
004430 0220-TRY-CITY-SUBSTRING-EXIT.
004440     EXIT.
004450
004460******************************************************************
004470*    0227 - TEST WHETHER THE CURRENT TABLE CITY NAME APPEARS
004480*            ANYWHERE IN THE LOWERCASED LOCATION TEXT.  DONE ONE
004490*            STARTING POSITION AT A TIME, AS NO INTRINSIC
004500*            FUNCTION IS USED FOR SUBSTRING SEARCH.
004510******************************************************************
004520 0227-SCAN-FOR-CITY-NAME.
004530*    EACH TABLE ENTRY IS RELOWERCASED HERE RATHER THAN ONCE AT
004540*    LOAD TIME, SINCE THE TABLE-FALLBACK-ALT CHARACTER OVERLAY
004550*    IS ONLY NEEDED BY THIS PARAGRAPH AND THE TABLE ITSELF IS
004560*    SMALL ENOUGH THAT THE REPEAT COST DOES NOT MATTER.
004570     MOVE T-FB-CITY (TF-INDEX) TO WS-SCAN-CITY-LC
004580     INSPECT WS-SCAN-CITY-LC CONVERTING
004590         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004600         'abcdefghijklmnopqrstuvwxyz'
004610
004620     PERFORM 0226-FIND-CITY-LENGTH THRU 0226-FIND-CITY-LENGTH-EXIT
004630     IF WS-NAME-LEN = 0
004640         GO TO 0227-SCAN-FOR-CITY-NAME-EXIT
004650     END-IF
004660
004670     MOVE 1 TO WS-TEXT-LENGTH
004680 0228-POSITION-SCAN.
004690*    031105 FIX - THE OLD BOUND WAS A FIXED 25-BYTE WINDOW,
004700*    WHICH FAILED WHENEVER THE CITY NAME WAS SHORTER THAN 25
004710*    BYTES AND SAT NEAR THE END OF THE REQUEST TEXT.  THE BOUND
004720*    IS NOW (61 - WS-NAME-LEN) SO THE COMPARE WINDOW IS SIZED TO
004730*    THE ACTUAL TRIMMED CITY NAME, NOT THE FULL TABLE FIELD.
004740     IF WS-TEXT-LENGTH > (61 - WS-NAME-LEN)
004750         GO TO 0227-SCAN-FOR-CITY-NAME-EXIT
004760     END-IF
004770     IF WS-LOCTEXT-LC (WS-TEXT-LENGTH : WS-NAME-LEN) =
004780             WS-SCAN-CITY-LC (1 : WS-NAME-LEN)
004790         MOVE T-FB-LATITUDE (TF-INDEX) TO C-RP-LATITUDE
004800         MOVE T-FB-LONGITUDE (TF-INDEX) TO C-RP-LONGITUDE
004810         SET WS-RESOLVED TO TRUE
004820         GO TO 0227-SCAN-FOR-CITY-NAME-EXIT
004830     END-IF
004840     ADD 1 TO WS-TEXT-LENGTH
004850     GO TO 0228-POSITION-SCAN.
004860 0227-SCAN-FOR-CITY-NAME-EXIT.
004870     EXIT.
004880
004890******************************************************************
004900*    0226 - FIND THE NON-SPACE LENGTH OF THE LOWERCASED CITY
004910*            NAME NOW SITTING IN WS-SCAN-CITY-LC
004920******************************************************************
004930 0226-FIND-CITY-LENGTH.
004940*    WALK BACKWARD FROM THE FULL 25-BYTE FIELD WIDTH UNTIL A
004950*    NON-SPACE CHARACTER IS FOUND - THAT POSITION IS THE TRUE
004960*    LENGTH OF THE CITY NAME, FREE OF ITS TRAILING FILE PADDING.
004970*    A NAME-LEN OF ZERO MEANS THE TABLE ENTRY WAS ALL SPACES,
004980*    WHICH 0227 TREATS AS "NOTHING TO MATCH" AND SKIPS.
004990     MOVE 25 TO WS-NAME-LEN
005000 0226-TRIM-LOOP.
005010     IF WS-NAME-LEN = 0
005020         GO TO 0226-FIND-CITY-LENGTH-EXIT
005030     END-IF
005040     IF WS-SCAN-CITY-LC (WS-NAME-LEN : 1) NOT = SPACE
005050         GO TO 0226-FIND-CITY-LENGTH-EXIT
005060     END-IF
005070     SUBTRACT 1 FROM WS-NAME-LEN
005080     GO TO 0226-TRIM-LOOP.
005090 0226-FIND-CITY-LENGTH-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    0230 - VALIDATE AND CONVERT THE SPLIT LAT/LON TEXT INTO
005140*            NUMERIC DEGREES.  BUILT BY HAND, FIELD AT A TIME -
005150*            NO FUNCTION NUMVAL ON THIS SHOP'S COMPILER
005160******************************************************************
005170 0230-VALIDATE-NUMERIC-PAIR.
005180*    BOTH HALVES MUST PARSE CLEAN OR THE WHOLE PAIR IS REJECTED -
005190*    A REQUEST IS NOT ALLOWED TO RESOLVE WITH A GOOD LATITUDE
005200*    AND A GARBAGE LONGITUDE.
005210     SET WS-NUMERIC-INVALID TO TRUE
005220
005230     MOVE WS-LAT-TEXT TO WS-PARSE-TEXT
005240     PERFORM 0235-PARSE-COORD-TEXT
005250             THRU 0235-PARSE-COORD-TEXT-EXIT
005260     IF WS-PARSE-INVALID
005270         GO TO 0230-VALIDATE-NUMERIC-PAIR-EXIT
005280     END-IF
005290     MOVE WS-PARSE-VALUE TO WS-LAT-NUMERIC
005300
005310     MOVE WS-LON-TEXT TO WS-PARSE-TEXT
005320     PERFORM 0235-PARSE-COORD-TEXT
005330             THRU 0235-PARSE-COORD-TEXT-EXIT
005340     IF WS-PARSE-INVALID
005350         GO TO 0230-VALIDATE-NUMERIC-PAIR-EXIT
005360     END-IF
005370     MOVE WS-PARSE-VALUE TO WS-LON-NUMERIC
005380
005390     SET WS-NUMERIC-VALID TO TRUE.
005400 0230-VALIDATE-NUMERIC-PAIR-EXIT.
005410     EXIT.
005420
005430******************************************************************
005440*    0234 - FIND THE LAST NON-SPACE CHARACTER IN WS-PARSE-TEXT
005450******************************************************************
005460 0234-FIND-TEXT-END.
005470*    SAME BACKWARD-WALK IDIOM AS 0226 ABOVE, APPLIED TO THE
005480*    20-BYTE PARSE-TEXT WORK FIELD INSTEAD OF THE CITY NAME.
005490     MOVE 20 TO WS-PARSE-TEXT-END
005500 0234-TRIM-LOOP.
005510     IF WS-PARSE-TEXT-END = 0
005520         GO TO 0234-FIND-TEXT-END-EXIT
005530     END-IF
005540     IF WS-PARSE-TEXT (WS-PARSE-TEXT-END : 1) NOT = SPACE
005550         GO TO 0234-FIND-TEXT-END-EXIT
005560     END-IF
005570     SUBTRACT 1 FROM WS-PARSE-TEXT-END
005580     GO TO 0234-TRIM-LOOP.
005590 0234-FIND-TEXT-END-EXIT.
005600     EXIT.
005610
005620******************************************************************
005630*    0235 - PARSE ONE SIGNED DECIMAL TEXT FIELD (WS-PARSE-TEXT)
005640*            INTO WS-PARSE-VALUE.  AN OPTIONAL LEADING '-' AND
005650*            AN OPTIONAL '.' ARE BOTH ALLOWED; NO '.' MEANS A
005660*            WHOLE NUMBER OF DEGREES.
005670******************************************************************
005680 0235-PARSE-COORD-TEXT.
005690*    ASSUME INVALID UNTIL PROVEN OTHERWISE - EVERY EXIT ROUTE
005700*    BELOW THAT FALLS THROUGH TO THE BOTTOM WITHOUT SETTING
005710*    WS-PARSE-VALID LEAVES THE CALLER WITH WS-PARSE-INVALID.
005720     SET WS-PARSE-INVALID TO TRUE
005730     MOVE SPACE TO WS-PARSE-SIGN
005740     MOVE 1 TO WS-PARSE-SCAN-START
005750     MOVE ZERO TO WS-PARSE-INT-CHARS WS-PARSE-INT-NUM
005760     MOVE SPACE TO WS-PARSE-FRAC-CHARS
005770     MOVE ZERO TO WS-PARSE-FRAC-NUM WS-PARSE-VALUE
005780
005790     PERFORM 0234-FIND-TEXT-END THRU 0234-FIND-TEXT-END-EXIT
005800     IF WS-PARSE-TEXT-END = 0
005810         GO TO 0235-PARSE-COORD-TEXT-EXIT
005820     END-IF
005830
005840*    A LEADING '-' IS CONSUMED HERE AND IS NOT PART OF THE
005850*    INTEGER-DIGIT COUNT BELOW - WS-PARSE-SCAN-START MOVES PAST
005860*    IT SO THE DIGIT-COUNTING LOGIC NEVER SEES THE SIGN.
005870     IF WS-PARSE-TEXT (1 : 1) = '-'
005880         MOVE '-' TO WS-PARSE-SIGN
005890         MOVE 2 TO WS-PARSE-SCAN-START
005900     END-IF
005910     IF WS-PARSE-SCAN-START > WS-PARSE-TEXT-END
005920         GO TO 0235-PARSE-COORD-TEXT-EXIT
005930     END-IF
005940
005950*    071306 FIX - THE OLD CODE TESTED THE WHOLE FIELD WITH
005960*    IS NUMERIC, WHICH REJECTS A DECIMAL POINT OUTRIGHT.  THIS
005970*    NOW LOCATES THE '.' FIRST (IF ANY) AND VALIDATES THE
005980*    INTEGER AND FRACTION HALVES SEPARATELY BELOW.
005990     MOVE 0 TO WS-PARSE-DOT-POS
006000     INSPECT WS-PARSE-TEXT TALLYING WS-PARSE-DOT-POS
006010         FOR CHARACTERS BEFORE INITIAL '.'
006020     IF WS-PARSE-DOT-POS >= WS-PARSE-TEXT-END
006030         MOVE 0 TO WS-PARSE-DOT-POS
006040     ELSE
006050         IF WS-PARSE-TEXT (WS-PARSE-DOT-POS + 1 : 1) NOT = '.'
006060             MOVE 0 TO WS-PARSE-DOT-POS
006070         END-IF
006080     END-IF
006090
006100*    A ZERO DOT POSITION HERE MEANS NO DECIMAL POINT WAS FOUND -
006110*    THE WHOLE TEXT (LESS ANY SIGN) IS THE INTEGER PORTION AND
006120*    THE DEGREE VALUE HAS NO FRACTIONAL PART.
006130     IF WS-PARSE-DOT-POS = 0
006140         COMPUTE WS-PARSE-INT-LEN =
006150                 WS-PARSE-TEXT-END - WS-PARSE-SCAN-START + 1
006160         MOVE 0 TO WS-PARSE-FRAC-LEN
006170     ELSE
006180         COMPUTE WS-PARSE-INT-LEN =
006190                 WS-PARSE-DOT-POS - WS-PARSE-SCAN-START + 1
006200         COMPUTE WS-PARSE-FRAC-LEN =
006210                 WS-PARSE-TEXT-END - WS-PARSE-DOT-POS - 1
006220         IF WS-PARSE-FRAC-LEN < 0
006230             MOVE 0 TO WS-PARSE-FRAC-LEN
006240         END-IF
006250     END-IF
006260
006270*    DEGREES NEVER RUN MORE THAN THREE DIGITS (MAX LONGITUDE IS
006280*    180) SO AN INTEGER PORTION OUTSIDE 1-3 DIGITS IS REJECTED
006290*    HERE RATHER THAN LEFT FOR THE RANGE CHECK IN 0210 TO CATCH.
006300     IF WS-PARSE-INT-LEN < 1 OR WS-PARSE-INT-LEN > 3
006310         GO TO 0235-PARSE-COORD-TEXT-EXIT
006320     END-IF
006330     IF WS-PARSE-TEXT (WS-PARSE-SCAN-START : WS-PARSE-INT-LEN)
006340             IS NOT NUMERIC
006350         GO TO 0235-PARSE-COORD-TEXT-EXIT
006360     END-IF
006370
006380*    ZERO-PAD THE INTEGER DIGITS ON THE LEFT, ONE LENGTH AT A
006390*    TIME, SO THE FINAL MOVE TO A NUMERIC FIELD IS SIZE-FOR-SIZE
006400     EVALUATE WS-PARSE-INT-LEN
006410         WHEN 1
006420             MOVE WS-PARSE-TEXT (WS-PARSE-SCAN-START : 1)
006430                 TO WS-PARSE-INT-CHARS (3 : 1)
006440         WHEN 2
006450             MOVE WS-PARSE-TEXT (WS-PARSE-SCAN-START : 2)
006460                 TO WS-PARSE-INT-CHARS (2 : 2)
006470         WHEN 3
006480             MOVE WS-PARSE-TEXT (WS-PARSE-SCAN-START : 3)
006490                 TO WS-PARSE-INT-CHARS
006500     END-EVALUATE
006510     MOVE WS-PARSE-INT-CHARS TO WS-PARSE-INT-NUM
006520
006530*    FRACTION IS CAPPED AT SIX DIGITS SO IT ALWAYS FITS THE
006540*    WS-PARSE-FRAC-NUM PIC 9(06) FIELD - A REQUEST TYPED WITH
006550*    MORE DECIMAL PLACES THAN THAT IS TRUNCATED, NOT REJECTED.
006560     IF WS-PARSE-FRAC-LEN > 0
006570         IF WS-PARSE-FRAC-LEN > 6
006580             MOVE 6 TO WS-PARSE-FRAC-LEN
006590         END-IF
006600         IF WS-PARSE-TEXT (WS-PARSE-DOT-POS + 2 :
006610                 WS-PARSE-FRAC-LEN) IS NOT NUMERIC
006620             GO TO 0235-PARSE-COORD-TEXT-EXIT
006630         END-IF
006640         MOVE WS-PARSE-TEXT (WS-PARSE-DOT-POS + 2 :
006650                 WS-PARSE-FRAC-LEN) TO WS-PARSE-FRAC-CHARS
006660*        SPACE-FILLED SHORT FRACTIONS (E.G. "12" IN A SIX-WIDE
006670*        FIELD) MUST BECOME "120000", NOT "000012" - REPLACING
006680*        THE TRAILING SPACES WITH ZERO BEFORE THE MOVE KEEPS
006690*        THE DECIMAL PLACE VALUE CORRECT.
006700         INSPECT WS-PARSE-FRAC-CHARS REPLACING ALL SPACE BY ZERO
006710         MOVE WS-PARSE-FRAC-CHARS TO WS-PARSE-FRAC-NUM
006720     END-IF
006730
006740*    THE FRACTION IS ALWAYS TREATED AS SIX DIGITS AFTER THE
006750*    DECIMAL POINT, SO DIVIDING BY 1000000 RECOVERS THE CORRECT
006760*    MAGNITUDE REGARDLESS OF HOW MANY DIGITS WERE TYPED.
006770     COMPUTE WS-PARSE-VALUE =
006780             WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 1000000)
006790     IF WS-PARSE-SIGN = '-'
006800         COMPUTE WS-PARSE-VALUE = WS-PARSE-VALUE * -1
006810     END-IF
006820     SET WS-PARSE-VALID TO TRUE.
006830 0235-PARSE-COORD-TEXT-EXIT.
006840     EXIT.
006850
006860******************************************************************
006870*    0290 - LOG AN UNRESOLVED LOCATION REQUEST - U4 STEP 3.  THE
006880*            ROUTE DESK SCANS THE JOB LOG FOR THESE LINES AND
006890*            RE-KEYS THE REQUEST BY HAND THE NEXT DAY - THIS
006900*            PROGRAM NEVER GUESSES AT A COORDINATE.
006910******************************************************************
006920 0290-NO-MATCH.
006930     MOVE F-LOC-TEXT TO WS-ERR-TEXT
006940     DISPLAY WS-ERROR-LINE.
006950 0290-NO-MATCH-EXIT.
006960     EXIT.
006970
006980******************************************************************
006990*    NORMAL END OF JOB.  A GOOD RUN SIMPLY RUNS OUT OF LOCREQ
007000*    RECORDS AND FALLS THROUGH HERE FROM MAIN-PROCEDURE - THERE
007010*    IS NO ABEND PATH IN THIS PROGRAM.
007020******************************************************************
007030 FIN-PGM.
007040     STOP RUN.
